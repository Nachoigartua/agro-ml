000100*  Select for the Metrics file - single record from the
000200*  modelling desk, RRN = 1.
000300*  06/11/25 agm - Created.
000400     select  Metrics-File  assign to       METRICS
000500                           organization is sequential
000600                           file status is  Met-Status.
000700* 
