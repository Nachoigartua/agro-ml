000100* *******************************************
000200*   Geographic cluster table (U8) - centroid  *
000300*   lat/lon and per-cluster accuracy, keyed    *
000400*   by hand from the modelling desk's report.   *
000500*   Ten zones covering the main Argentine row-  *
000600*   crop production areas, loaded via Redefines *
000700*   of the initialised block below - same trick *
000800*   used for the old chart-of-accounts default   *
000900*   table.                                       *
001000* *******************************************
001100*  25/11/25 agm - Created for the 2024/2025 campaign re-fit.
001200*  09/01/26 rcf - NOA/NEA split out of "Norte" into two rows,
001300*                 modelling desk says the old single row masked
001400*                 how much worse NEA frost calls were.
001500*
001600 01  Cluster-Init-Table.
001700*  Civ-01 - Pampa Humeda Norte (Santa Fe/Cordoba este).
001800     03  Civ-01.
001900         05  filler  pic s9(3)v9(4) comp-3 value -33.9000.
002000         05  filler  pic s9(3)v9(4) comp-3 value -60.6000.
002100         05  filler  pic s9(1)v9(4) comp-3 value  0.8700.
002200         05  filler  pic s9(3)v99   comp-3 value  3.10.
002300         05  filler  pic s9(3)v99   comp-3 value  2.30.
002400*  Civ-02 - Pampa Humeda Sur (sur de Buenos Aires).
002500     03  Civ-02.
002600         05  filler  pic s9(3)v9(4) comp-3 value -35.9000.
002700         05  filler  pic s9(3)v9(4) comp-3 value -62.0000.
002800         05  filler  pic s9(1)v9(4) comp-3 value  0.8500.
002900         05  filler  pic s9(3)v99   comp-3 value  3.40.
003000         05  filler  pic s9(3)v99   comp-3 value  2.50.
003100*  Civ-03 - Pampa Humeda Centro (oeste de Buenos Aires).
003200     03  Civ-03.
003300         05  filler  pic s9(3)v9(4) comp-3 value -35.0000.
003400         05  filler  pic s9(3)v9(4) comp-3 value -63.0000.
003500         05  filler  pic s9(1)v9(4) comp-3 value  0.8000.
003600         05  filler  pic s9(3)v99   comp-3 value  4.10.
003700         05  filler  pic s9(3)v99   comp-3 value  3.00.
003800*  Civ-04 - Cuenca del Salado.
003900     03  Civ-04.
004000         05  filler  pic s9(3)v9(4) comp-3 value -37.3000.
004100         05  filler  pic s9(3)v9(4) comp-3 value -59.1000.
004200         05  filler  pic s9(1)v9(4) comp-3 value  0.8300.
004300         05  filler  pic s9(3)v99   comp-3 value  3.60.
004400         05  filler  pic s9(3)v99   comp-3 value  2.70.
004500*  Civ-05 - La Pampa - zona semiarida.
004600     03  Civ-05.
004700         05  filler  pic s9(3)v9(4) comp-3 value -38.7000.
004800         05  filler  pic s9(3)v9(4) comp-3 value -62.3000.
004900         05  filler  pic s9(1)v9(4) comp-3 value  0.7600.
005000         05  filler  pic s9(3)v99   comp-3 value  4.80.
005100         05  filler  pic s9(3)v99   comp-3 value  3.50.
005200*  Civ-06 - Santa Fe Norte.
005300     03  Civ-06.
005400         05  filler  pic s9(3)v9(4) comp-3 value -31.3000.
005500         05  filler  pic s9(3)v9(4) comp-3 value -61.5000.
005600         05  filler  pic s9(1)v9(4) comp-3 value  0.8400.
005700         05  filler  pic s9(3)v99   comp-3 value  3.30.
005800         05  filler  pic s9(3)v99   comp-3 value  2.40.
005900*  Civ-07 - NOA - Tucuman/Salta.
006000     03  Civ-07.
006100         05  filler  pic s9(3)v9(4) comp-3 value -26.8000.
006200         05  filler  pic s9(3)v9(4) comp-3 value -65.2000.
006300         05  filler  pic s9(1)v9(4) comp-3 value  0.7200.
006400         05  filler  pic s9(3)v99   comp-3 value  5.40.
006500         05  filler  pic s9(3)v99   comp-3 value  4.00.
006600*  Civ-08 - NEA - Chaco/Formosa.
006700     03  Civ-08.
006800         05  filler  pic s9(3)v9(4) comp-3 value -27.5000.
006900         05  filler  pic s9(3)v9(4) comp-3 value -58.9000.
007000         05  filler  pic s9(1)v9(4) comp-3 value  0.7000.
007100         05  filler  pic s9(3)v99   comp-3 value  5.80.
007200         05  filler  pic s9(3)v99   comp-3 value  4.30.
007300*  Civ-09 - Cordoba Norte.
007400     03  Civ-09.
007500         05  filler  pic s9(3)v9(4) comp-3 value -31.8000.
007600         05  filler  pic s9(3)v9(4) comp-3 value -60.5000.
007700         05  filler  pic s9(1)v9(4) comp-3 value  0.8100.
007800         05  filler  pic s9(3)v99   comp-3 value  3.90.
007900         05  filler  pic s9(3)v99   comp-3 value  2.90.
008000*  Civ-10 - San Luis - zona marginal.
008100     03  Civ-10.
008200         05  filler  pic s9(3)v9(4) comp-3 value -36.6000.
008300         05  filler  pic s9(3)v9(4) comp-3 value -64.3000.
008400         05  filler  pic s9(1)v9(4) comp-3 value  0.7800.
008500         05  filler  pic s9(3)v99   comp-3 value  4.40.
008600         05  filler  pic s9(3)v99   comp-3 value  3.20.
008700*
008800 01  Cluster-Table redefines Cluster-Init-Table.
008900     03  Cluster-Entry occurs 10 times indexed by Clu-Ix.
009000         05  Clu-Cent-Lat      pic s9(3)v9(4)  comp-3.
009100         05  Clu-Cent-Lon      pic s9(3)v9(4)  comp-3.
009200         05  Clu-R2            pic s9(1)v9(4)  comp-3.
009300         05  Clu-Rmse          pic s9(3)v99    comp-3.
009400         05  Clu-Mae           pic s9(3)v99    comp-3.
009500*
