000100 fd  Metrics-File
000200     label record is standard
000300     record contains 80 characters.
000400 copy "wsagmet.cob".
000500* 
