000100* *******************************************
000200*                                           *
000300*   Record Definition For Clima (Daily      *
000400*       Climate History) File                *
000500*      Chronological, no key                *
000600* *******************************************
000700*  File size 60 bytes.
000800* 
000900*  Daily extract from the weather-station feed, one row per
001000*  station-day already resolved to the lot's reference point.
001100*  Loaded whole into Cl-Table at Aa050-Load-Climate - see
001200*  wsagctab.cob for the table, this file is NOT meant for a
001300*  multi-station national load, just the handful of years
001400*  behind one lot group.
001500* 
001600*  05/11/25 agm - Created for Agrorec conversion.
001700*  13/11/25 agm - Table moved out to wsagctab.cob so the report
001800*                 program can copy the identical layout.
001900* 
002000 01  Clima-Record.
002100     03  Cli-Year              pic 9(4).
002200     03  Cli-Month             pic 9(2).
002300     03  Cli-Day               pic 9(2).
002400     03  Cli-Tmin              pic s9(2)v9  comp-3.
002500     03  Cli-Tmax              pic s9(2)v9  comp-3.
002600     03  Cli-Rain              pic s9(3)v9  comp-3.
002700     03  Cli-Wind              pic s9(3)v9  comp-3.
002800     03  Cli-Rad               pic s9(3)v9  comp-3.
002900     03  Cli-Rh                pic s9(3)v9  comp-3.
003000     03  Filler                pic x(36).
003100* 
