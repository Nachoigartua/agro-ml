000100* *******************************************
000200*   Working table - whole Clima file loaded  *
000300*   once per run (<= ~400 rows expected for   *
000400*   the scale of one lot group's history).    *
000500* *******************************************
000600*  05/11/25 agm - Created.
000700*  14/11/25 agm - Added Cl-Ix and the ascending key on the year -
000800*                 Clima loads in ascending date order already, so
000900*                 the key just documents that; Aa810 still walks
001000*                 the table Cl-Ix 1 thru Cl-Row-Count with a plain
001100*                 Set/Go To scan, testing each row's month/day
001200*                 against the risk window (no Search/Search All).
001300*  22/12/25 agm - Corrected the note above - it used to claim a
001400*                 Search All that was never written (ticket
001500*                 AGR-121, rcf).
001600*
001700 01  Cl-Table-Ctl.
001800     03  Cl-Max-Rows           pic s9(4)    comp-3 value 400.
001900     03  Cl-Row-Count          pic s9(4)    comp-3 value zero.
002000* 
002100 01  Cl-Table.
002200     03  Cl-Entry  occurs 400 times
002300                   ascending key is Cl-T-Year
002400                   indexed by Cl-Ix.
002500         05  Cl-T-Year         pic 9(4).
002600         05  Cl-T-Month        pic 9(2).
002700         05  Cl-T-Day          pic 9(2).
002800         05  Cl-T-Tmin         pic s9(2)v9  comp-3.
002900         05  Cl-T-Tmax         pic s9(2)v9  comp-3.
003000         05  Cl-T-Rain         pic s9(3)v9  comp-3.
003100         05  Cl-T-Wind         pic s9(3)v9  comp-3.
003200         05  Cl-T-Rad          pic s9(3)v9  comp-3.
003300         05  Cl-T-Rh           pic s9(3)v9  comp-3.
003400* 
003500* *******************************************
003600*   Per-year aggregate working table for the  *
003700*   U7 linear-trend projection (one row per    *
003800*   distinct year found inside the sowing       *
003900*   window, up to 60 years of history).         *
004000* *******************************************
004100*  14/11/25 agm - Created.
004200* 
004300 01  Yr-Table-Ctl.
004400     03  Yr-Row-Count          pic s9(4)    comp-3 value zero.
004500* 
004600 01  Yr-Table.
004700     03  Yr-Entry  occurs 60 times indexed by Yr-Ix.
004800         05  Yr-T-Year         pic 9(4).
004900         05  Yr-T-Tmin-Sum     pic s9(5)v99 comp-3.
005000         05  Yr-T-Tmax-Sum     pic s9(5)v99 comp-3.
005100         05  Yr-T-Rain-Sum     pic s9(5)v9  comp-3.
005200         05  Yr-T-Wind-Sum     pic s9(5)v99 comp-3.
005300         05  Yr-T-Rad-Sum      pic s9(5)v99 comp-3.
005400         05  Yr-T-Rh-Sum       pic s9(5)v99 comp-3.
005500         05  Yr-T-Day-Count    pic s9(3)    comp-3.
005600* 
005700* *******************************************
005800*   Per-month aggregate table for U10 (Agrgstr *
005900*   appendix) - one row per year+month found.   *
006000* *******************************************
006100*  02/12/25 rcf - Created for the monthly alert appendix.
006200* 
006300 01  Mo-Table-Ctl.
006400     03  Mo-Row-Count          pic s9(4)    comp-3 value zero.
006500* 
006600 01  Mo-Table.
006700     03  Mo-Entry  occurs 120 times indexed by Mo-Ix.
006800         05  Mo-T-Year         pic 9(4).
006900         05  Mo-T-Month        pic 9(2).
007000         05  Mo-T-Tmean-Sum    pic s9(5)v99 comp-3.
007100         05  Mo-T-Tmin-Sum     pic s9(5)v99 comp-3.
007200         05  Mo-T-Tmax-Sum     pic s9(5)v99 comp-3.
007300         05  Mo-T-Rain-Tot     pic s9(5)v9  comp-3.
007400         05  Mo-T-Rain-Days    pic s9(3)    comp-3.
007500         05  Mo-T-Day-Count    pic s9(3)    comp-3.
007600* 
