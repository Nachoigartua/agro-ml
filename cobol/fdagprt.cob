000100*  Print file FD - 132-column report line, written directly by
000200*  Agrgstr (no Report Writer here - the control-break subtotals
000300*  pull Lot-Surface-Ha from a second file, Lote-File, which the
000400*  RD/RW GENERATE cycle has no clean hook for).
000500*  04/09/86 hds - Created for the original Requisicion-De-Lotes
000600*                 listing.
000700*  10/11/25 agm - Record layout unchanged by the Agrorec
000800*                 conversion; comment above updated to match.
000900 fd  Print-File
001000     label record is omitted
001100     record contains 132 characters.
001200 01  Print-Record               pic x(132).
001300* 
