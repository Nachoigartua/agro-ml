000100* *******************************************
000200*                                           *
000300*   Record Definition For Recomend           *
000400*         (Recommendation) Output File        *
000500*      Written by Ag000, read by Agrgstr      *
000600* *******************************************
000700*  File size 200 bytes.
000800* 
000900*  One record per lot processed, in request-file order.  Rec-
001000*  Status carries E1-E4 on a validation failure, in which case
001100*  every result field to the right of Rec-Status's source fields
001200*  is left at its initial (space / zero) value - see Aa990.
001300* 
001400*  07/11/25 agm - Created for Agrorec conversion.
001500*  22/11/25 agm - Rec-Alt-Scen/Rec-Alt-Sow-Date added for the
001600*                 U9 stress-scenario alternative.
001700*  03/12/25 rcf - Widened Rec-Fert-Cost-Tot to 9(7)v99, one lot
001800*                 posted a total over the old 9(5)v99 limit.
001900* 
002000 01  Recomend-Record.
002100     03  Rec-Lot-Id            pic x(8).
002200     03  Rec-Client-Id         pic x(8).
002300     03  Rec-Crop              pic x(10).
002400     03  Rec-Campaign          pic x(9).
002500*     DD-MM-AAAA
002600     03  Rec-Sow-Date          pic x(10).
002700*     DD-MM-AAAA
002800     03  Rec-Window-From       pic x(10).
002900*     DD-MM-AAAA
003000     03  Rec-Window-To         pic x(10).
003100     03  Rec-Density           pic s9(3)v9    comp-3.
003200     03  Rec-Row-Spacing       pic s9(3)v9    comp-3.
003300     03  Rec-Yield-Est         pic s9(5)v9    comp-3.
003400     03  Rec-N-Dose            pic s9(3)v99   comp-3.
003500     03  Rec-P-Dose            pic s9(3)v99   comp-3.
003600     03  Rec-K-Dose            pic s9(3)v99   comp-3.
003700     03  Rec-Fert-Cost-Ha      pic s9(5)v99   comp-3.
003800     03  Rec-Fert-Cost-Tot     pic s9(7)v99   comp-3.
003900*     DD-MM-AAAA
004000     03  Rec-Harvest-Date      pic x(10).
004100*     EXCELENTE/BUENA/REGULAR
004200     03  Rec-Quality           pic x(10).
004300*     LARGO/INTERMEDIO/CORTO
004400     03  Rec-Variety-Cycle     pic x(10).
004500*     ALTA/APTO/NODAT
004600     03  Rec-Risk-Sev          pic x(5).
004700     03  Rec-Risk-Flags.
004800*         F  Y/N
004900         05  Rec-Flag-Frost    pic x.
005000*         D  Y/N
005100         05  Rec-Flag-Dry      pic x.
005200*         E  Y/N
005300         05  Rec-Flag-Excess   pic x.
005400*         H  Y/N
005500         05  Rec-Flag-Humid    pic x.
005600     03  Rec-Confidence        pic s9(1)v9(4) comp-3.
005700     03  Rec-Alt-Scen          pic x(20).
005800*     DD-MM-AAAA
005900     03  Rec-Alt-Sow-Date      pic x(10).
006000*     OK/E1/E2/E3/E4
006100     03  Rec-Status            pic x(2).
006200     03  Filler                pic x(33).
006300* 
006400*  Redefinition used by Aa990-Write-Recomend to clear every
006500*  result field below the key/crop/campaign block in one move
006600*  when a lot fails U1 validation.
006700* 
006800 01  Recomend-Results redefines Recomend-Record.
006900     03  Filler                pic x(35).
007000     03  Rec-Results-Area      pic x(130).
007100     03  Filler                pic x(35).
007200* 
