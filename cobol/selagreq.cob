000100*  Select for the Recommendation Request file - same order as
000200*  Lote-File, matched 1:1 by Req-Lot-Id.
000300*  04/11/25 agm - Created.
000400     select  Request-File  assign to       REQUESTS
000500                           organization is sequential
000600                           file status is  Req-Status.
000700* 
