000100* **************************************************************
000200*                                                               *
000300*               Agrorec       Recommendation Engine             *
000400*        Reads one Lote/Request pair at a time and derives      *
000500*        sowing date, yield, fertiliser, harvest, variety,      *
000600*        climate-risk, confidence and scenario recommendations  *
000700*                                                               *
000800* **************************************************************
000900*
001000 identification          division.
001100* ===============================
001200* 
001300* **
001400program-id.         ag000.
001500* **
001600author.             A. G. Maidana.
001700    For the Agronomy Systems desk.
001800installation.       Estancia Grande Agropecuaria S.A.
001900date-written.       12/06/85.
002000date-compiled.
002100security.           Company confidential - not for release
002200    outside the agronomy desk.
002300* **
002400*     Remarks.            Agrorec nightly recommendation batch.
002500*                         One Recomend-Record written per Request-
002600*                         Record, in Request-File order.  Report
002700*                         content (U10/U11) is produced by the
002800*                         companion program Agrgstr, run as the
002900*                         next job step.
003000* **
003100*     Called modules.     none.
003200* **
003300*     Error messages used.
003400*                         SY001.
003500*                         AG001  AG002  AG003  AG004.
003600*                         AG007  AG008.
003700* **
003800*  Changes:
003900*  12/06/85 hds -        Written.  Original Balance-De-Lotes
004000*                        batch - posted seasonal fertiliser
004100*                        requisitions against the old Libro-
004200*                        De-Lotes ledger.
004300*  03/09/88 hds -        Added the organic-matter credit step
004400*                        the agronomy desk asked for after the
004500*                        '87 season.
004600*  20/02/91 agm -        Libro-De-Lotes converted from card-
004700*                        image to disk; Select/Assign updated,
004800*                        no logic change.
004900*  17/08/98 agm -        Y2K remediation.  All lot and campaign
005000*                        years widened to 4 digits throughout;
005100*                        the 2-digit year arithmetic in the old
005200*                        requisition routine removed.
005300*  11/03/03 jlm -        Drought-year flag carried over from the
005400*                        old Clima ledger - superseded by the U7
005500*                        analyser added below.
005600*  04/11/25 agm -        AGR-094.  AGROREC CONVERSION.  Programme
005700*                        re-targeted as the nightly recommenda-
005800*                        tion engine for the new agronomy-desk
005900*                        spec.  Lote, Request and Clima record
006000*                        layouts and file selects rebuilt from
006100*                        scratch - the old Balance-De-Lotes
006200*                        requisition logic removed.
006300*  08/11/25 agm -        U1 validation and U2 sowing date added.
006400*  13/11/25 agm -        U3 yield estimate and U4 fertiliser dose
006500*                        added.  Split-application schedule and
006600*                        the conservative/intensive alternative
006700*                        plans are NOT carried here - the output
006800*                        record has no field for them, see
006900*                        wsagrec.cob.
007000*  17/11/25 agm -        U5 harvest date and U6 variety cycle
007100*                        added.  Harvest window and early/late
007200*                        alternatives likewise not carried - no
007300*                        output field.
007400*  22/11/25 agm -        U7 climate-risk analyser added - per-year
007500*                        aggregation and linear projection.
007600*  27/11/25 agm -        U8 confidence score added (global,
007700*                        cluster, domain).
007800*  02/12/25 rcf -        U9 stress-scenario alternative added.
007900*  03/12/25 rcf -        Widened Rec-Fert-Cost-Tot - see
008000*                        wsagrec.cob change log.
008100*  05/12/25 rcf -        Aa854 no longer scores an unusable
008200*                        metric triplet as .5 - scores zero and
008300*                        counts it, see Aa854 itself.
008400*  22/12/25 agm -        AGR-118.  The split-application
008500*                        schedule, harvest window/early-late
008600*                        alternatives and the U9 alternative
008700*                        confidence noted above as not carried
008800*                        are now produced after all - Agrgstr
008900*                        computes and prints them as report
009000*                        annotations off Rec-...-Dose/Rec-
009100*                        Harvest-Date/Rec-Alt-Scen, the same way
009200*                        it already annotates limiting factors,
009300*                        so no field was added here to
009400*                        wsagrec.cob.  See Agrgstr's
009500*                        Aa397/Aa398/Aa399.
009600* 
009700 environment             division.
009800* ===============================
009900 configuration           section.
010000 source-computer.        GENERIC.
010100 object-computer.        GENERIC.
010200 special-names.
010300     c01  is  Top-Of-Form.
010400* 
010500 input-output            section.
010600 file-control.
010700     copy "selaglot.cob".
010800     copy "selagreq.cob".
010900     copy "selagcli.cob".
011000     copy "selagmet.cob".
011100     copy "selagrec.cob".
011200* 
011300 data                    division.
011400 file section.
011500 copy "fdaglot.cob".
011600 copy "fdagreq.cob".
011700 copy "fdagcli.cob".
011800 copy "fdagmet.cob".
011900 copy "fdagrec.cob".
012000* 
012100 working-storage section.
012200* 
012300* *******************************************
012400*   File status codes.                         *
012500* *******************************************
012600* 
012700 01  Ws-File-Statuses.
012800     03  Lot-Status            pic xx.
012900         88  Lot-Status-Ok                value "00".
013000         88  Lot-Status-Eof               value "10".
013100     03  Req-Status            pic xx.
013200         88  Req-Status-Ok                value "00".
013300         88  Req-Status-Eof               value "10".
013400     03  Cli-Status            pic xx.
013500         88  Cli-Status-Ok                value "00".
013600         88  Cli-Status-Eof               value "10".
013700     03  Met-Status            pic xx.
013800         88  Met-Status-Ok                value "00".
013900     03  Rec-F-Status          pic xx.
014000         88  Rec-F-Status-Ok               value "00".
014100* 
014200* *******************************************
014300*   Run switches.                               *
014400* *******************************************
014500* 
014600 01  Ws-Switches.
014700     03  Req-Eof-Sw            pic x        value "N".
014800         88  Req-Eof                        value "Y".
014900     03  Lot-Eof-Sw            pic x        value "N".
015000         88  Lot-Eof                        value "Y".
015100     03  Lot-Matched-Sw        pic x        value "N".
015200         88  Lot-Matched                    value "Y".
015300     03  No-Coords-Sw          pic x        value "N".
015400         88  No-Coords                      value "Y".
015500     03  Win-Wraps-Sw          pic x        value "N".
015600         88  Win-Wraps                      value "Y".
015700     03  Yr-Open-Sw            pic x        value "N".
015800         88  Yr-Open                        value "Y".
015900     03  Month-Found-Sw        pic x        value "N".
016000         88  Month-Found                    value "Y".
016100* 
016200 77  Ws-Req-Count              pic s9(5)    comp-3 value zero.
016300 77  Ws-Rec-Count              pic s9(5)    comp-3 value zero.
016400 77  Ws-Err-Count              pic s9(5)    comp-3 value zero.
016500 77  Ws-Lot-Seq-No             pic s9(5)    comp-3 value zero.
016600 77  Ws-Metric-Warn-Count      pic s9(5)    comp-3 value zero.
016700* 
016800* *******************************************
016900*   U1 validation work fields.                  *
017000* *******************************************
017100* 
017200 01  Ws-Crop-Norm              pic x(10).
017300 01  Ws-Campaign-Work.
017400     03  Wcw-Yr1               pic x(4).
017500     03  Wcw-Slash             pic x(1).
017600     03  Wcw-Yr2               pic x(4).
017700 01  Ws-Campaign-Nums redefines Ws-Campaign-Work.
017800     03  Wcn-Yr1               pic 9(4).
017900     03  filler                pic x(1).
018000     03  Wcn-Yr2               pic 9(4).
018100 01  Ws-Target-Year            pic 9(4)     value zero.
018200* 
018300* *******************************************
018400*   Copy of the crop/variety/risk/confidence   *
018500*   constant tables and the date working-       *
018600*   storage and error messages.                 *
018700* *******************************************
018800* 
018900 copy "wsagparm.cob".
019000 copy "wsagdate.cob".
019100 copy "wsagctab.cob".
019200 copy "wsagclus.cob".
019300 copy "wsagmsgs.cob".
019400* 
019500* *******************************************
019600*   U2 sowing date work fields.                  *
019700* *******************************************
019800* 
019900 01  Ws-Sow-Temp               pic s9(2)v9  comp-3.
020000* 
020100* *******************************************
020200*   U3 yield estimate work fields.                *
020300* *******************************************
020400* 
020500 01  Ws-Yield-Temp             pic s9(2)v9  comp-3.
020600 01  Ws-Yield-Precip           pic s9(3)v9  comp-3.
020700 01  Ws-Yield-Mo               pic s9(2)v9  comp-3.
020800 01  Ws-Yield-Hum              pic s9(3)v9  comp-3.
020900 01  Ws-Yield-Calc             pic s9(7)v99 comp-3.
021000* 
021100* *******************************************
021200*   U4 fertiliser work fields.                    *
021300* *******************************************
021400* 
021500 01  Ws-Yield-Target           pic s9(5)v9  comp-3.
021600 01  Ws-N-Credit               pic s9(3)v9  comp-3.
021700 01  Ws-N-Dose                 pic s9(3)v99 comp-3.
021800 01  Ws-P-Dose                 pic s9(3)v99 comp-3.
021900 01  Ws-K-Dose                 pic s9(3)v99 comp-3.
022000 01  Ws-Fert-Cost-Ha           pic s9(5)v99 comp-3.
022100 01  Ws-Fert-Cost-Tot          pic s9(7)v99 comp-3.
022200* 
022300* *******************************************
022400*   U5 harvest work fields.                       *
022500* *******************************************
022600* 
022700 01  Ws-Harvest-Days           pic s9(3)    comp-3.
022800* 
022900* *******************************************
023000*   U7 risk work fields.                          *
023100* *******************************************
023200* 
023300 01  Ws-Win-Md-Start           pic s9(4)    comp-3.
023400 01  Ws-Win-Md-End             pic s9(4)    comp-3.
023500 01  Ws-Cl-Md                  pic s9(4)    comp-3.
023600 01  Ws-Open-Year              pic 9(4)     value zero.
023700 01  Ws-Sum-Tmin               pic s9(5)v99 comp-3.
023800 01  Ws-Sum-Tmax               pic s9(5)v99 comp-3.
023900 01  Ws-Sum-Rain               pic s9(5)v9  comp-3.
024000 01  Ws-Sum-Wind               pic s9(5)v99 comp-3.
024100 01  Ws-Sum-Rad                pic s9(5)v99 comp-3.
024200 01  Ws-Sum-Rh                 pic s9(5)v99 comp-3.
024300 01  Ws-Day-Count              pic s9(3)    comp-3.
024400 01  Ws-Proj-Tmin              pic s9(3)v9999 comp-3.
024500 01  Ws-Proj-Tmax              pic s9(3)v9999 comp-3.
024600 01  Ws-Proj-Rain              pic s9(5)v9999 comp-3.
024700 01  Ws-Proj-Rh                pic s9(3)v9999 comp-3.
024800 01  Ws-Dry-Thresh             pic s9(3)v9  comp-3.
024900 01  Ws-Excess-Thresh          pic s9(4)v9  comp-3.
025000 01  Ws-One-Val                pic s9(5)v9999 comp-3.
025100* 
025200 01  Ws-Regr-Work.
025300     03  Wr-N                  pic s9(3)    comp-3.
025400     03  Wr-Sx                 pic s9(7)    comp-3.
025500     03  Wr-Sxx                pic s9(9)    comp-3.
025600     03  Wr-Sy                 pic s9(7)v9999 comp-3.
025700     03  Wr-Sxy                pic s9(11)v9999 comp-3.
025800     03  Wr-Denom              pic s9(9)    comp-3.
025900     03  Wr-Slope              pic s9(5)v9999 comp-3.
026000     03  Wr-Intercept          pic s9(7)v9999 comp-3.
026100     03  Wr-Projected          pic s9(7)v9999 comp-3.
026200* 
026300* *******************************************
026400*   U8 confidence work fields.                   *
026500* *******************************************
026600* 
026700 01  Ws-Global-Score           pic s9v9999  comp-3.
026800 01  Ws-Cluster-Score          pic s9v9999  comp-3.
026900 01  Ws-Domain-Score           pic s9v9999  comp-3.
027000 01  Ws-Score-Sum              pic s9v9999  comp-3.
027100 01  Ws-Wgt-Sum                pic s9v99    comp-3.
027200 01  Ws-Comp-Val               pic s9v9999  comp-3.
027300 01  Ws-Best-Dist              pic s9(7)v9999 comp-3.
027400 01  Ws-This-Dist              pic s9(7)v9999 comp-3.
027500 01  Ws-Best-Ix                pic s9(2)    comp-3.
027600 01  Ws-Domain-Feat-Sum        pic s9v9999  comp-3.
027700 01  Ws-Domain-Val             pic s9(3)v9(4) comp-3.
027800 01  Ws-Domain-Out             pic s9(3)v9(4) comp-3.
027900 01  Ws-Domain-Range           pic s9(3)v9(4) comp-3.
028000 01  Ws-Domain-Score-1         pic s9v9999  comp-3.
028100 01  Ws-R2-For-Score           pic s9(1)v9(4) comp-3.
028200 01  Ws-Rmse-For-Score         pic s9(3)v99   comp-3.
028300 01  Ws-Mae-For-Score          pic s9(3)v99   comp-3.
028400* 
028500* *******************************************
028600*   U9 scenario work fields.                     *
028700* *******************************************
028800* 
028900 01  Ws-Scn-Mod                pic s9(2)    comp-3.
029000 01  Ws-Adj-Temp               pic s9(2)v9  comp-3.
029100* 
029200 procedure division.
029300* ===============================
029400* 
029500* *******************************************
029600*   Top of run.                                  *
029700* *******************************************
029800* 
029900 aa000-Main-Line.
030000     perform  aa010-Open-Files     thru  aa010-Exit.
030100     perform  aa020-Initialize     thru  aa020-Exit.
030200     perform  aa050-Load-Climate   thru  aa050-Exit.
030300     perform  aa060-Load-Metrics   thru  aa060-Exit.
030400     perform  aa110-Read-Request   thru  aa110-Exit.
030500 aa100-Process-Loop.
030600     if  Req-Eof
030700         go to  aa100-Done.
030800     perform  aa150-Process-One-Lot  thru  aa150-Exit.
030900     perform  aa110-Read-Request      thru  aa110-Exit.
031000     go to  aa100-Process-Loop.
031100 aa100-Done.
031200     perform  aa980-Close-Files    thru  aa980-Exit.
031300     display  "AG000 - lots processed " Ws-Req-Count
031400              " - in error " Ws-Err-Count
031500              " - no usable metric " Ws-Metric-Warn-Count.
031600     stop run.
031700 aa100-Exit.  exit.
031800* 
031900* *******************************************
032000*   Open every file.  A missing input file     *
032100*   aborts the run - there is nothing safe to   *
032200*   process without it.                         *
032300* *******************************************
032400* 
032500 aa010-Open-Files.
032600     open  input   Lote-File.
032700     if  not Lot-Status-Ok
032800         move  Lot-Status  to  Error-Code
032900         display  AG001  Error-Code
033000         display  SY001
033100         stop run.
033200     open  input   Request-File.
033300     if  not Req-Status-Ok
033400         move  Req-Status  to  Error-Code
033500         display  AG002  Error-Code
033600         display  SY001
033700         stop run.
033800     open  input   Clima-File.
033900     if  not Cli-Status-Ok
034000         move  Cli-Status  to  Error-Code
034100         display  AG003  Error-Code
034200         display  SY001
034300         stop run.
034400     open  input   Metrics-File.
034500     if  not Met-Status-Ok
034600         move  Met-Status  to  Error-Code
034700         display  AG004  Error-Code
034800         display  SY001
034900         stop run.
035000     open  output  Recomend-File.
035100 aa010-Exit.  exit.
035200* 
035300 aa020-Initialize.
035400     move  zero  to  Ws-Req-Count  Ws-Rec-Count  Ws-Err-Count
035500                     Ws-Lot-Seq-No.
035600     move  "N"   to  Req-Eof-Sw  Lot-Eof-Sw.
035700 aa020-Exit.  exit.
035800* 
035900* *******************************************
036000*   Load the whole Clima file into Cl-Table    *
036100*   once, ascending by year as the file comes   *
036200*   in.  Aa810 re-scans this table per lot.      *
036300* *******************************************
036400* 
036500 aa050-Load-Climate.
036600     move  zero  to  Cl-Row-Count.
036700     read  Clima-File
036800         at end  continue
036900     end-read.
037000 aa050-Read-Loop.
037100     if  Cli-Status-Eof
037200         go to  aa050-Exit.
037300     if  Cl-Row-Count  >=  Cl-Max-Rows
037400         display  AG008
037500         go to  aa050-Exit.
037600     add  1  to  Cl-Row-Count.
037700     set  Cl-Ix  to  Cl-Row-Count.
037800     move  Cli-Year   to  Cl-T-Year  (Cl-Ix).
037900     move  Cli-Month  to  Cl-T-Month (Cl-Ix).
038000     move  Cli-Day    to  Cl-T-Day   (Cl-Ix).
038100     move  Cli-Tmin   to  Cl-T-Tmin  (Cl-Ix).
038200     move  Cli-Tmax   to  Cl-T-Tmax  (Cl-Ix).
038300     move  Cli-Rain   to  Cl-T-Rain  (Cl-Ix).
038400     move  Cli-Wind   to  Cl-T-Wind  (Cl-Ix).
038500     move  Cli-Rad    to  Cl-T-Rad   (Cl-Ix).
038600     move  Cli-Rh     to  Cl-T-Rh    (Cl-Ix).
038700     read  Clima-File
038800         at end  continue
038900     end-read.
039000     go to  aa050-Read-Loop.
039100 aa050-Exit.  exit.
039200* 
039300* *******************************************
039400*   Load the single Metrics record.  A short    *
039500*   or missing record is not fatal - Aa851       *
039600*   falls back to a neutral score.               *
039700* *******************************************
039800* 
039900 aa060-Load-Metrics.
040000     read  Metrics-File
040100         at end  display  AG007
040200                 move  zero  to  Met-R2  Met-Rmse  Met-Mae
040300                                 Met-Num-Clusters
040400     end-read.
040500 aa060-Exit.  exit.
040600* 
040700* *******************************************
040800*   Priming / next read of the Request file.    *
040900* *******************************************
041000* 
041100 aa110-Read-Request.
041200     read  Request-File
041300         at end  move  "Y"  to  Req-Eof-Sw
041400     end-read.
041500     if  not Req-Eof
041600         add  1  to  Ws-Req-Count  Ws-Lot-Seq-No.
041700 aa110-Exit.  exit.
041800* 
041900* *******************************************
042000*   Advance the Lote file, which is in the      *
042100*   same key order as Request-File, until the   *
042200*   Lot-Id matches or the file runs past it.     *
042300* *******************************************
042400* 
042500 aa120-Match-Lote.
042600     move  "N"  to  Lot-Matched-Sw.
042700     if  Lot-Eof
042800         go to  aa120-Exit.
042900 aa120-Compare.
043000     if  Lot-Id  =  Req-Lot-Id
043100         move  "Y"  to  Lot-Matched-Sw
043200         go to  aa120-Exit.
043300     if  Lot-Id  >  Req-Lot-Id
043400         go to  aa120-Exit.
043500     perform  aa130-Read-Lote  thru  aa130-Exit.
043600     if  Lot-Eof
043700         go to  aa120-Exit.
043800     go to  aa120-Compare.
043900 aa120-Exit.  exit.
044000* 
044100 aa130-Read-Lote.
044200     read  Lote-File
044300         at end  move  "Y"  to  Lot-Eof-Sw
044400     end-read.
044500 aa130-Exit.  exit.
044600* 
044700* *******************************************
044800*   Drive U1 through U9 for one matched lot,    *
044900*   or write the E4 short-circuit when the       *
045000*   request has no matching lot on file.         *
045100* *******************************************
045200* 
045300 aa150-Process-One-Lot.
045400     if  Lot-Eof  and  Lot-Matched-Sw  not = "Y"
045500         continue.
045600     if  Lot-Status-Eof
045700         continue.
045800     perform  aa120-Match-Lote  thru  aa120-Exit.
045900     initialize  Recomend-Record.
046000     move  Req-Lot-Id    to  Rec-Lot-Id.
046100     move  Req-Crop      to  Rec-Crop.
046200     move  Req-Campaign  to  Rec-Campaign.
046300     if  not Lot-Matched
046400         move  "E4"  to  Rec-Status
046500         add  1  to  Ws-Err-Count
046600         go to  aa150-Write.
046700     move  Lot-Client-Id  to  Rec-Client-Id.
046800     perform  aa200-Validate-Request  thru  aa200-Exit.
046900     if  Rec-Status  not = spaces
047000         add  1  to  Ws-Err-Count
047100         go to  aa150-Write.
047200     move  "OK"  to  Rec-Status.
047300     perform  aa300-Sowing-Date       thru  aa300-Exit.
047400     perform  aa400-Yield-Estimate    thru  aa400-Exit.
047500     perform  aa500-Fertilization     thru  aa500-Exit.
047600     perform  aa600-Harvest           thru  aa600-Exit.
047700     perform  aa700-Variety-Cycle     thru  aa700-Exit.
047800     perform  aa800-Climate-Risk      thru  aa800-Exit.
047900     perform  aa850-Confidence        thru  aa850-Exit.
048000     perform  aa860-Scenario-Alt      thru  aa860-Exit.
048100 aa150-Write.
048200     perform  aa990-Write-Recomend  thru  aa990-Exit.
048300 aa150-Exit.  exit.
048400* 
048500* ****************************************************************
048600*   U1 - Request validation.                                     *
048700* ****************************************************************
048800* 
048900 aa200-Validate-Request.
049000     move  spaces  to  Rec-Status.
049100     perform  aa210-Validate-Crop      thru  aa210-Exit.
049200     if  Rec-Status  not = spaces
049300         go to  aa200-Exit.
049400     perform  aa220-Validate-Campaign  thru  aa220-Exit.
049500     if  Rec-Status  not = spaces
049600         go to  aa200-Exit.
049700     perform  aa230-Validate-Coords    thru  aa230-Exit.
049800     if  Rec-Status  not = spaces
049900         go to  aa200-Exit.
050000     perform  aa240-Validate-Surface   thru  aa240-Exit.
050100 aa200-Exit.  exit.
050200* 
050300*  Crop must be one of Trigo/Soja/Maiz/Cebada, upper-cased first
050400*  so a lower-case agronomist entry is not rejected.
050500* 
050600 aa210-Validate-Crop.
050700     move  Req-Crop  to  Ws-Crop-Norm.
050800     inspect  Ws-Crop-Norm  converting
050900         "abcdefghijklmnopqrstuvwxyz"
051000         to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051100     set  Cr-Ix  to  1.
051200 aa210-Search.
051300     if  Cr-Ix  >  4
051400         move  "E1"  to  Rec-Status
051500         go to  aa210-Exit.
051600     if  Ws-Crop-Norm (1:10)  =  Cr-Code (Cr-Ix)
051700         go to  aa210-Exit.
051800     set  Cr-Ix  up by  1.
051900     go to  aa210-Search.
052000 aa210-Exit.  exit.
052100* 
052200*  Campaign AAAA/AAAA, both years 1900-2099.  Second year not
052300*  being first-year+1 is not an error here (Agrgstr flags it on
052400*  the report) - see Rec-Campaign on wsagrec.cob.
052500* 
052600 aa220-Validate-Campaign.
052700     move  Req-Campaign  to  Ws-Campaign-Work.
052800     if  Wcw-Slash  not = "/"
052900         move  "E2"  to  Rec-Status
053000         go to  aa220-Exit.
053100     if  Wcn-Yr1  not numeric  or  Wcn-Yr2  not numeric
053200         move  "E2"  to  Rec-Status
053300         go to  aa220-Exit.
053400     if  Wcn-Yr1  <  1900  or  Wcn-Yr1  >  2099
053500         move  "E2"  to  Rec-Status
053600         go to  aa220-Exit.
053700     if  Wcn-Yr2  <  1900  or  Wcn-Yr2  >  2099
053800         move  "E2"  to  Rec-Status
053900         go to  aa220-Exit.
054000     move  Wcn-Yr2  to  Ws-Target-Year.
054100 aa220-Exit.  exit.
054200* 
054300*  Lat/lon both zero means "no coordinates on file" - not an
054400*  error, but U7 reports Nodat for this lot (see Aa800).
054500* 
054600 aa230-Validate-Coords.
054700     move  "N"  to  No-Coords-Sw.
054800     if  LCT-Lat  =  zero  and  LCT-Lon  =  zero
054900         move  "Y"  to  No-Coords-Sw
055000         go to  aa230-Exit.
055100     if  LCT-Lat  <  -90  or  LCT-Lat  >  90
055200         move  "E3"  to  Rec-Status
055300         go to  aa230-Exit.
055400     if  LCT-Lon  <  -180  or  LCT-Lon  >  180
055500         move  "E3"  to  Rec-Status.
055600 aa230-Exit.  exit.
055700*
055800*  Zero or negative surface makes every per-hectare figure below
055900*  meaningless, so this is the one U1 check with no Rec-Status
056000*  code of its own to share - it reuses E3, same as bad coords.
056100*
056200 aa240-Validate-Surface.
056300     if  Lot-Surface-Ha  not >  zero
056400         move  "E3"  to  Rec-Status.
056500 aa240-Exit.  exit.
056600* 
056700* ****************************************************************
056800*   U2 - Sowing date, seed density, row spacing.                 *
056900* ****************************************************************
057000* 
057100 aa300-Sowing-Date.
057200     move  Lot-Temp-Media  to  Ws-Sow-Temp.
057300     perform  aa320-Sowing-Core  thru  aa320-Exit.
057400     move  Wd1-Day    to  Wfd-Day.
057500     move  Wd1-Month  to  Wfd-Month.
057600     move  Wd1-Year   to  Wfd-Year.
057700     move  Ws-Fmt-Date  to  Rec-Sow-Date.
057800     move  Wd1-Year   to  Wd2-Year.
057900     move  Wd1-Month  to  Wd2-Month.
058000     move  Wd1-Day    to  Wd2-Day.
058100     move  2  to  Ws-Add-Days.
058200     perform  aa921-Sub-Days  thru  aa921-Exit.
058300     perform  aa900-Format-Date  thru  aa900-Exit.
058400     move  Ws-Fmt-Date  to  Rec-Window-From.
058500     move  Wd2-Year   to  Wd1-Year.
058600     move  Wd2-Month  to  Wd1-Month.
058700     move  Wd2-Day    to  Wd1-Day.
058800     move  2  to  Ws-Add-Days.
058900     perform  aa920-Add-Days  thru  aa920-Exit.
059000     perform  aa900-Format-Date  thru  aa900-Exit.
059100     move  Ws-Fmt-Date  to  Rec-Window-To.
059200     move  Cr-Density (Cr-Ix)       to  Rec-Density.
059300     move  Cr-Row-Spacing (Cr-Ix)   to  Rec-Row-Spacing.
059400 aa300-Exit.  exit.
059500* 
059600*  Shared sowing-date engine - operates on Ws-Date-1, called for
059700*  both the primary sowing date (Aa300) and the U9 stress-
059800*  scenario alternative (Aa860).  Ws-Sow-Temp must be set by the
059900*  caller before this is performed.
060000* 
060100 aa320-Sowing-Core.
060200     move  Ws-Target-Year       to  Wd1-Year.
060300     move  Cr-Win-St-Mth (Cr-Ix)  to  Wd1-Month.
060400     move  Cr-Win-St-Day (Cr-Ix)  to  Wd1-Day.
060500     if  Ws-Sow-Temp  <  15.0
060600         move  7  to  Ws-Add-Days
060700         perform  aa920-Add-Days  thru  aa920-Exit
060800     else
060900         if  Ws-Sow-Temp  >  24.0
061000             move  7  to  Ws-Add-Days
061100             perform  aa921-Sub-Days  thru  aa921-Exit.
061200     move  Ws-Target-Year       to  Wd4-Year.
061300     move  Cr-Win-En-Mth (Cr-Ix)  to  Wd4-Month.
061400     move  Cr-Win-En-Day (Cr-Ix)  to  Wd4-Day.
061500     if  Ws-Date-1-Num  >  Ws-Date-4-Num
061600         move  Ws-Date-4  to  Ws-Date-1.
061700     move  Ws-Target-Year       to  Wd6-Year.
061800     move  Cr-Win-St-Mth (Cr-Ix)  to  Wd6-Month.
061900     move  Cr-Win-St-Day (Cr-Ix)  to  Wd6-Day.
062000     if  Ws-Date-1-Num  <  Ws-Date-6-Num
062100         move  Ws-Date-6  to  Ws-Date-1.
062200     if  Req-Sowing-Doy  >  zero
062300         move  Req-Sowing-Doy  to  Wdw-Doy
062400         if  Wdw-Doy  >  365
062500             move  365  to  Wdw-Doy.
062600         if  Wdw-Doy  <  1
062700             move  1    to  Wdw-Doy.
062800         perform  aa910-Doy-To-Date  thru  aa910-Exit.
062900 aa320-Exit.  exit.
063000* 
063100* ****************************************************************
063200*   U3 - Yield estimate and limiting factor.                     *
063300*   (Limiting-factor text is computed on the report program,     *
063400*   Agrgstr, from the same Lote fields re-read there.)           *
063500* ****************************************************************
063600* 
063700 aa400-Yield-Estimate.
063800     move  Lot-Temp-Media  to  Ws-Yield-Temp.
063900     if  Ws-Yield-Temp  =  zero
064000         move  20.0  to  Ws-Yield-Temp.
064100     move  Lot-Precip      to  Ws-Yield-Precip.
064200     if  Ws-Yield-Precip  =  zero
064300         move  3.0  to  Ws-Yield-Precip.
064400     move  Lot-Org-Matter  to  Ws-Yield-Mo.
064500     if  Ws-Yield-Mo  =  zero
064600         move  2.5  to  Ws-Yield-Mo.
064700     move  Lot-Humidity    to  Ws-Yield-Hum.
064800     if  Ws-Yield-Hum  =  zero
064900         move  60.0  to  Ws-Yield-Hum.
065000     compute  Ws-Yield-Calc rounded  =
065100             Cr-Yield-Base (Cr-Ix)
065200             + ( 120  *  ( Ws-Yield-Temp   - 20.0 ) )
065300             + ( 300  *  ( Ws-Yield-Precip - 3.0  ) )
065400             + ( 200  *  ( Ws-Yield-Mo     - 3.0  ) )
065500             + (  10  *  ( Ws-Yield-Hum    - 60.0 ) ).
065600     if  Ws-Yield-Calc  <  zero
065700         move  zero  to  Ws-Yield-Calc.
065800     move  Ws-Yield-Calc  to  Rec-Yield-Est.
065900 aa400-Exit.  exit.
066000* 
066100* ****************************************************************
066200*   U4 - Fertilisation (N-P-K dose and cost).                    *
066300* ****************************************************************
066400* 
066500 aa500-Fertilization.
066600     move  Req-Yield-Target  to  Ws-Yield-Target.
066700     if  Ws-Yield-Target  not >  zero
066800         move  Cr-Yield-Tgt-Dflt (Cr-Ix)  to  Ws-Yield-Target.
066900     compute  Ws-N-Credit rounded  =
067000             ( Ws-Yield-Mo  -  3.0 )  *  20.0.
067100     if  Ws-N-Credit  <  zero
067200         move  zero  to  Ws-N-Credit.
067300     compute  Ws-N-Dose rounded  =
067400             ( ( Ws-Yield-Target / 1000 )
067500                 *  Cr-Fert-N-P-Tonne (Cr-Ix) )
067600             -  Ws-N-Credit.
067700     if  Ws-N-Dose  <  zero
067800         move  zero  to  Ws-N-Dose.
067900     move  Cr-Fert-P-Base (Cr-Ix)  to  Ws-P-Dose.
068000     move  Cr-Fert-K-Base (Cr-Ix)  to  Ws-K-Dose.
068100     move  Ws-N-Dose  to  Rec-N-Dose.
068200     move  Ws-P-Dose  to  Rec-P-Dose.
068300     move  Ws-K-Dose  to  Rec-K-Dose.
068400     compute  Ws-Fert-Cost-Ha rounded  =
068500         ( Ws-N-Dose  *  Fp-N-Price )
068600         + ( Ws-P-Dose  *  Fp-P-Price )
068700         + ( Ws-K-Dose  *  Fp-K-Price ).
068800     compute  Ws-Fert-Cost-Tot rounded  =
068900         Ws-Fert-Cost-Ha  *  Lot-Surface-Ha.
069000     move  Ws-Fert-Cost-Ha   to  Rec-Fert-Cost-Ha.
069100     move  Ws-Fert-Cost-Tot  to  Rec-Fert-Cost-Tot.
069200 aa500-Exit.  exit.
069300* 
069400* ****************************************************************
069500*   U5 - Harvest date and grain quality.                         *
069600* ****************************************************************
069700* 
069800 aa600-Harvest.
069900     move  Wd2-Year   to  Wd1-Year.
070000     move  Wd2-Month  to  Wd1-Month.
070100     move  Wd2-Day    to  Wd1-Day.
070200     move  Cr-Harvest-Days (Cr-Ix)  to  Ws-Harvest-Days.
070300     move  Ws-Harvest-Days  to  Ws-Add-Days.
070400     perform  aa920-Add-Days  thru  aa920-Exit.
070500     perform  aa900-Format-Date  thru  aa900-Exit.
070600     move  Ws-Fmt-Date  to  Rec-Harvest-Date.
070700*    22/12/25 agm - now reads Quality-Bands instead of the
070800*                   15.0/22.0/12.0/25.0 literals (ticket
070900*                   AGR-121, rcf - table was going unread).
071000     if  Lot-Temp-Media  >=  Qb-Excel-Lo
071100             and  Lot-Temp-Media  <=  Qb-Excel-Hi
071200         move  "EXCELENTE"  to  Rec-Quality
071300     else
071400         if  Lot-Temp-Media  >=  Qb-Buena-Lo
071500                 and  Lot-Temp-Media  <=  Qb-Buena-Hi
071600             move  "BUENA"     to  Rec-Quality
071700         else
071800             move  "REGULAR"   to  Rec-Quality.
071900 aa600-Exit.  exit.
072000* 
072100* ****************************************************************
072200*   U6 - Variety cycle class.                                    *
072300* ****************************************************************
072400* 
072500 aa700-Variety-Cycle.
072600*    22/12/25 agm - now reads Variety-Thresholds instead of
072700*                   the 120/80 literals (ticket AGR-121).
072800     if  Lot-Water-Avail  >  Vt-Largo-Min
072900         set  Vx-Ix  to  1
073000         move  "LARGO"       to  Rec-Variety-Cycle
073100     else
073200         if  Lot-Water-Avail  >  Vt-Interm-Min
073300             set  Vx-Ix  to  2
073400             move  "INTERMEDIO" to  Rec-Variety-Cycle
073500         else
073600             set  Vx-Ix  to  3
073700             move  "CORTO"      to  Rec-Variety-Cycle.
073800* 
073900*  Pros/contras text is not on Recomend-Record - the report
074000*  program reprints it from Vx-Entry by Rec-Variety-Cycle.
074100* 
074200 aa700-Exit.  exit.
074300* 
074400* ****************************************************************
074500*   U7 - Climate risk analyser.                                  *
074600* ****************************************************************
074700* 
074800 aa800-Climate-Risk.
074900     if  No-Coords  or  Cl-Row-Count  =  zero
075000         move  "NODAT"  to  Rec-Risk-Sev
075100         move  "N"  to  Rec-Flag-Frost  Rec-Flag-Dry
075200                        Rec-Flag-Excess Rec-Flag-Humid
075300         go to  aa800-Exit.
075400     perform  aa805-Build-Risk-Window  thru  aa805-Exit.
075500     perform  aa810-Aggregate-Years    thru  aa810-Exit.
075600     if  Yr-Row-Count  =  zero
075700         move  "NODAT"  to  Rec-Risk-Sev
075800         move  "N"  to  Rec-Flag-Frost  Rec-Flag-Dry
075900                        Rec-Flag-Excess Rec-Flag-Humid
076000         go to  aa800-Exit.
076100     perform  aa820-Sum-Years          thru  aa820-Exit.
076200     perform  aa821-Project-Tmin       thru  aa821-Exit.
076300     perform  aa822-Project-Tmax       thru  aa822-Exit.
076400     perform  aa823-Project-Rain       thru  aa823-Exit.
076500     perform  aa824-Project-Rh         thru  aa824-Exit.
076600     perform  aa840-Classify-Risk      thru  aa840-Exit.
076700 aa800-Exit.  exit.
076800* 
076900*  Build the month-day window, sowing date -2 .. +2 days (same
077000*  window as Rec-Window-From/To), encoded MMDD so a climate row
077100*  can be tested with one comparison even when the window
077200*  straddles a year end.  Wd2 still holds the sowing date, set
077300*  by Aa300 and untouched since.
077400* 
077500 aa805-Build-Risk-Window.
077600     move  Wd2-Year   to  Wd1-Year.
077700     move  Wd2-Month  to  Wd1-Month.
077800     move  Wd2-Day    to  Wd1-Day.
077900     move  2  to  Ws-Add-Days.
078000     perform  aa921-Sub-Days  thru  aa921-Exit.
078100     compute  Ws-Win-Md-Start  =
078200             ( Wd1-Month  *  100 )  +  Wd1-Day.
078300     move  Wd2-Year   to  Wd1-Year.
078400     move  Wd2-Month  to  Wd1-Month.
078500     move  Wd2-Day    to  Wd1-Day.
078600     perform  aa920-Add-Days  thru  aa920-Exit.
078700     compute  Ws-Win-Md-End  =  ( Wd1-Month  *  100 )  +  Wd1-Day.
078800     if  Ws-Win-Md-Start  >  Ws-Win-Md-End
078900         move  "Y"  to  Win-Wraps-Sw
079000     else
079100         move  "N"  to  Win-Wraps-Sw.
079200 aa805-Exit.  exit.
079300* 
079400*  One pass over Cl-Table, testing each row's month-day against
079500*  the risk window and accumulating matching rows into Yr-Table,
079600*  one row per distinct calendar year (the table arrives in
079700*  calendar order so a simple control break on the year works).
079800* 
079900 aa810-Aggregate-Years.
080000     move  zero  to  Yr-Row-Count.
080100     move  "N"   to  Yr-Open-Sw.
080200     set   Cl-Ix to  1.
080300 aa810-Scan.
080400     if  Cl-Ix  >  Cl-Row-Count
080500         if  Yr-Open
080600             perform  aa815-Flush-Year  thru  aa815-Exit.
080700         go to  aa810-Exit.
080800     compute  Ws-Cl-Md  =
080900             ( Cl-T-Month (Cl-Ix)  *  100 )  +  Cl-T-Day (Cl-Ix).
081000     if  Win-Wraps
081100         if  Ws-Cl-Md  >=  Ws-Win-Md-Start
081200                 or  Ws-Cl-Md  <=  Ws-Win-Md-End
081300             perform  aa811-Accum-Row  thru  aa811-Exit
081400     else
081500         if  Ws-Cl-Md  >=  Ws-Win-Md-Start
081600                 and  Ws-Cl-Md  <=  Ws-Win-Md-End
081700             perform  aa811-Accum-Row  thru  aa811-Exit.
081800     set  Cl-Ix  up by  1.
081900     go to  aa810-Scan.
082000 aa810-Exit.  exit.
082100*
082200*  Rolls one Clima day into the open year's running sums; a
082300*  change of year closes (flushes) the prior one first.  Columns
082400*  are summed raw here - the per-day mean is taken later, in the
082500*  Project paragraphs, once Ws-Day-Count is known.
082600*
082700 aa811-Accum-Row.
082800     if  Yr-Open  and  Ws-Open-Year = Cl-T-Year (Cl-Ix)
082900         continue
083000     else
083100         if  Yr-Open
083200             perform  aa815-Flush-Year  thru  aa815-Exit.
083300         move  Cl-T-Year (Cl-Ix)  to  Ws-Open-Year
083400         move  zero  to  Ws-Sum-Tmin Ws-Sum-Tmax Ws-Sum-Rain
083500                         Ws-Sum-Wind Ws-Sum-Rad  Ws-Sum-Rh
083600                         Ws-Day-Count
083700         move  "Y"   to  Yr-Open-Sw.
083800     add  Cl-T-Tmin (Cl-Ix)  to  Ws-Sum-Tmin.
083900     add  Cl-T-Tmax (Cl-Ix)  to  Ws-Sum-Tmax.
084000     add  Cl-T-Rain (Cl-Ix)  to  Ws-Sum-Rain.
084100     add  Cl-T-Wind (Cl-Ix)  to  Ws-Sum-Wind.
084200     add  Cl-T-Rad  (Cl-Ix)  to  Ws-Sum-Rad.
084300     add  Cl-T-Rh   (Cl-Ix)  to  Ws-Sum-Rh.
084400     add  1                  to  Ws-Day-Count.
084500 aa811-Exit.  exit.
084600*
084700*  Closes out the year Ws-Open-Year has been accumulating and
084800*  appends it to Yr-Table.  Called both mid-scan, on a year
084900*  change, and once more at end-of-file by Aa810 itself.
085000*
085100 aa815-Flush-Year.
085200     add  1  to  Yr-Row-Count.
085300     set  Yr-Ix  to  Yr-Row-Count.
085400     move  Ws-Open-Year  to  Yr-T-Year      (Yr-Ix).
085500     move  Ws-Sum-Tmin   to  Yr-T-Tmin-Sum  (Yr-Ix).
085600     move  Ws-Sum-Tmax   to  Yr-T-Tmax-Sum  (Yr-Ix).
085700     move  Ws-Sum-Rain   to  Yr-T-Rain-Sum  (Yr-Ix).
085800     move  Ws-Sum-Wind   to  Yr-T-Wind-Sum  (Yr-Ix).
085900     move  Ws-Sum-Rad    to  Yr-T-Rad-Sum   (Yr-Ix).
086000     move  Ws-Sum-Rh     to  Yr-T-Rh-Sum    (Yr-Ix).
086100     move  Ws-Day-Count  to  Yr-T-Day-Count (Yr-Ix).
086200     move  "N"  to  Yr-Open-Sw.
086300 aa815-Exit.  exit.
086400* 
086500*  Sx and Sxx (sum of year, sum of year-squared) are the same for
086600*  all four projected series, so they are summed once here.
086700* 
086800 aa820-Sum-Years.
086900     move  Yr-Row-Count  to  Wr-N.
087000     move  zero  to  Wr-Sx  Wr-Sxx.
087100     set   Yr-Ix  to  1.
087200 aa820-Loop.
087300     if  Yr-Ix  >  Yr-Row-Count
087400         go to  aa820-Exit.
087500     add  Yr-T-Year (Yr-Ix)  to  Wr-Sx.
087600     compute  Wr-Sxx  =  Wr-Sxx
087700             +  ( Yr-T-Year (Yr-Ix)  *  Yr-T-Year (Yr-Ix) ).
087800     set  Yr-Ix  up by  1.
087900     go to  aa820-Loop.
088000 aa820-Exit.  exit.
088100* 
088200 aa821-Project-Tmin.
088300     move  zero  to  Wr-Sy  Wr-Sxy.
088400     set  Yr-Ix  to  1.
088500 aa821-Loop.
088600     if  Yr-Ix  >  Yr-Row-Count
088700         go to  aa821-Do-Project.
088800     compute  Ws-One-Val rounded  =
088900         Yr-T-Tmin-Sum (Yr-Ix)  /  Yr-T-Day-Count (Yr-Ix).
089000     add  Ws-One-Val  to  Wr-Sy.
089100     compute  Wr-Sxy  =  Wr-Sxy
089200             + ( Yr-T-Year (Yr-Ix)  *  Ws-One-Val ).
089300     set  Yr-Ix  up by  1.
089400     go to  aa821-Loop.
089500 aa821-Do-Project.
089600     perform  aa830-Linear-Project  thru  aa830-Exit.
089700     move  Wr-Projected  to  Ws-Proj-Tmin.
089800 aa821-Exit.  exit.
089900*
090000*  Same shape as Aa821 above, against Tmax instead of Tmin - not
090100*  worth a shared sub-paragraph, since the only difference is
090200*  which Yr-Table column feeds Wr-Sy/Wr-Sxy.
090300*
090400 aa822-Project-Tmax.
090500     move  zero  to  Wr-Sy  Wr-Sxy.
090600     set  Yr-Ix  to  1.
090700 aa822-Loop.
090800     if  Yr-Ix  >  Yr-Row-Count
090900         go to  aa822-Do-Project.
091000     compute  Ws-One-Val rounded  =
091100         Yr-T-Tmax-Sum (Yr-Ix)  /  Yr-T-Day-Count (Yr-Ix).
091200     add  Ws-One-Val  to  Wr-Sy.
091300     compute  Wr-Sxy  =  Wr-Sxy
091400             + ( Yr-T-Year (Yr-Ix)  *  Ws-One-Val ).
091500     set  Yr-Ix  up by  1.
091600     go to  aa822-Loop.
091700 aa822-Do-Project.
091800     perform  aa830-Linear-Project  thru  aa830-Exit.
091900     move  Wr-Projected  to  Ws-Proj-Tmax.
092000 aa822-Exit.  exit.
092100* 
092200*  Rain is a per-year total, not a mean - it is summed into
092300*  Wr-Sy directly, with no division by Day-Count.
092400* 
092500 aa823-Project-Rain.
092600     move  zero  to  Wr-Sy  Wr-Sxy.
092700     set  Yr-Ix  to  1.
092800 aa823-Loop.
092900     if  Yr-Ix  >  Yr-Row-Count
093000         go to  aa823-Do-Project.
093100     add  Yr-T-Rain-Sum (Yr-Ix)  to  Wr-Sy.
093200     compute  Wr-Sxy  =  Wr-Sxy
093300             + ( Yr-T-Year (Yr-Ix)  *  Yr-T-Rain-Sum (Yr-Ix) ).
093400     set  Yr-Ix  up by  1.
093500     go to  aa823-Loop.
093600 aa823-Do-Project.
093700     perform  aa830-Linear-Project  thru  aa830-Exit.
093800     move  Wr-Projected  to  Ws-Proj-Rain.
093900 aa823-Exit.  exit.
094000*
094100*  Relative humidity, last of the four projected series - see
094200*  Aa821's note on why this is not folded into one shared
094300*  paragraph with a column-number parameter.
094400*
094500 aa824-Project-Rh.
094600     move  zero  to  Wr-Sy  Wr-Sxy.
094700     set  Yr-Ix  to  1.
094800 aa824-Loop.
094900     if  Yr-Ix  >  Yr-Row-Count
095000         go to  aa824-Do-Project.
095100     compute  Ws-One-Val rounded  =
095200         Yr-T-Rh-Sum (Yr-Ix)  /  Yr-T-Day-Count (Yr-Ix).
095300     add  Ws-One-Val  to  Wr-Sy.
095400     compute  Wr-Sxy  =  Wr-Sxy
095500             + ( Yr-T-Year (Yr-Ix)  *  Ws-One-Val ).
095600     set  Yr-Ix  up by  1.
095700     go to  aa824-Loop.
095800 aa824-Do-Project.
095900     perform  aa830-Linear-Project  thru  aa830-Exit.
096000     move  Wr-Projected  to  Ws-Proj-Rh.
096100 aa824-Exit.  exit.
096200* 
096300*  Least-squares slope/intercept over Wr-N points, projected to
096400*  Ws-Target-Year.  One data point has no defined slope - the
096500*  single value is used as-is, per the agronomy desk's rule.
096600* 
096700 aa830-Linear-Project.
096800     if  Wr-N  =  1
096900         move  Wr-Sy  to  Wr-Projected
097000         go to  aa830-Exit.
097100     compute  Wr-Denom  =
097200             ( Wr-N  *  Wr-Sxx )  -  ( Wr-Sx  *  Wr-Sx ).
097300     if  Wr-Denom  =  zero
097400         compute  Wr-Projected rounded  =  Wr-Sy  /  Wr-N
097500         go to  aa830-Exit.
097600     compute  Wr-Slope rounded  =
097700         ( ( Wr-N  *  Wr-Sxy )  -  ( Wr-Sx  *  Wr-Sy ) )
097800             /  Wr-Denom.
097900     compute  Wr-Intercept rounded  =
098000         ( Wr-Sy  -  ( Wr-Slope  *  Wr-Sx ) )  /  Wr-N.
098100     compute  Wr-Projected rounded  =
098200         ( Wr-Slope  *  Ws-Target-Year )  +  Wr-Intercept.
098300 aa830-Exit.  exit.
098400*
098500*  Dry/excess thresholds scale with the window length but are
098600*  never let fall below the floor values in Risk-Thresholds -
098700*  a short window should not make the dry test impossibly easy
098800*  to trip.  Severity is binary (Alta/Apto) - the agronomy desk
098900*  has not asked for a graded scale here.
099000*
099100 aa840-Classify-Risk.
099200     compute  Ws-Dry-Thresh  =
099300             Rt-Dry-Factor  *  Rt-Window-Days.
099400     if  Ws-Dry-Thresh  <  Rt-Dry-Floor
099500         move  Rt-Dry-Floor  to  Ws-Dry-Thresh.
099600     compute  Ws-Excess-Thresh  =
099700             Rt-Excess-Factor  *  Rt-Window-Days.
099800     if  Ws-Excess-Thresh  <  Rt-Excess-Floor
099900         move  Rt-Excess-Floor  to  Ws-Excess-Thresh.
100000     move  "N"  to  Rec-Flag-Frost  Rec-Flag-Dry
100100                    Rec-Flag-Excess Rec-Flag-Humid.
100200     if  Ws-Proj-Tmin  <=  Rt-Frost-Tmin
100300         move  "Y"  to  Rec-Flag-Frost.
100400     if  Ws-Proj-Rain  <  Ws-Dry-Thresh
100500         if  Ws-Proj-Tmax  >=  Rt-Dry-Tmax
100600                 or  Ws-Proj-Rh  <=  Rt-Dry-Rh
100700             move  "Y"  to  Rec-Flag-Dry.
100800     if  Ws-Proj-Rain  >  Ws-Excess-Thresh
100900         move  "Y"  to  Rec-Flag-Excess.
101000     if  Ws-Proj-Rh  >=  Rt-Humid-Rh
101100         move  "Y"  to  Rec-Flag-Humid.
101200     if  Rec-Flag-Frost  =  "Y"  or  Rec-Flag-Dry    =  "Y"
101300      or Rec-Flag-Excess = "Y"  or  Rec-Flag-Humid  =  "Y"
101400         move  "ALTA"  to  Rec-Risk-Sev
101500     else
101600         move  "APTO"  to  Rec-Risk-Sev.
101700 aa840-Exit.  exit.
101800* 
101900* ****************************************************************
102000*   U8 - Confidence score (global / cluster / domain).           *
102100* ****************************************************************
102200* 
102300 aa850-Confidence.
102400     perform  aa851-Global-Score   thru  aa851-Exit.
102500     perform  aa852-Cluster-Score  thru  aa852-Exit.
102600     perform  aa853-Domain-Score   thru  aa853-Exit.
102700     compute  Rec-Confidence rounded  =
102800         ( Cw-Global-Wgt   *  Ws-Global-Score  )
102900       + ( Cw-Cluster-Wgt  *  Ws-Cluster-Score )
103000       + ( Cw-Domain-Wgt   *  Ws-Domain-Score  ).
103100     if  Rec-Confidence  <  zero
103200         move  zero  to  Rec-Confidence.
103300     if  Rec-Confidence  >  1
103400         move  1     to  Rec-Confidence.
103500 aa850-Exit.  exit.
103600* 
103700*  Score one (r2, rmse, mae) triplet, weights renormalised over
103800*  whichever of the three are present (non-zero).  Shared by the
103900*  global score (Aa851, metric fields moved in first) and the
104000*  cluster score (Aa852).
104100* 
104200 aa851-Global-Score.
104300     move  Met-R2    to  Ws-R2-For-Score.
104400     move  Met-Rmse  to  Ws-Rmse-For-Score.
104500     move  Met-Mae   to  Ws-Mae-For-Score.
104600     perform  aa854-Score-Triplet  thru  aa854-Exit.
104700     move  Ws-Comp-Val  to  Ws-Global-Score.
104800 aa851-Exit.  exit.
104900* 
105000*  Nearest centroid by squared distance on (lat, lon) - if there
105100*  are no clusters on file, the global score stands in.
105200* 
105300 aa852-Cluster-Score.
105400     if  Met-Num-Clusters  =  zero
105500         move  Ws-Global-Score  to  Ws-Cluster-Score
105600         go to  aa852-Exit.
105700     move  999999.9999  to  Ws-Best-Dist.
105800     move  1  to  Ws-Best-Ix.
105900     set  Clu-Ix  to  1.
106000 aa852-Loop.
106100     if  Clu-Ix  >  Met-Num-Clusters
106200         go to  aa852-Done.
106300     compute  Ws-This-Dist  =
106400         ( ( Clu-Cent-Lat (Clu-Ix)  -  Lot-Lat )
106500             *  ( Clu-Cent-Lat (Clu-Ix) - Lot-Lat ) )
106600       + ( ( Clu-Cent-Lon (Clu-Ix)  -  Lot-Lon )
106700             *  ( Clu-Cent-Lon (Clu-Ix) - Lot-Lon ) ).
106800     if  Ws-This-Dist  <  Ws-Best-Dist
106900         move  Ws-This-Dist  to  Ws-Best-Dist
107000         move  Clu-Ix        to  Ws-Best-Ix.
107100     set  Clu-Ix  up by  1.
107200     go to  aa852-Loop.
107300 aa852-Done.
107400     set  Clu-Ix  to  Ws-Best-Ix.
107500     move  Clu-R2    to  Ws-R2-For-Score.
107600     move  Clu-Rmse  to  Ws-Rmse-For-Score.
107700     move  Clu-Mae   to  Ws-Mae-For-Score.
107800     perform  aa854-Score-Triplet  thru  aa854-Exit.
107900     move  Ws-Comp-Val  to  Ws-Cluster-Score.
108000 aa852-Exit.  exit.
108100* 
108200*  Lat, lon, pH and organic matter against Domain-Range - inside
108300*  range scores 1.0, outside scores a linear falloff.
108400* 
108500 aa853-Domain-Score.
108600     move  zero  to  Ws-Domain-Feat-Sum.
108700     move  Lot-Lat         to  Ws-Domain-Val.
108800     set   Dr-Ix  to  1.
108900     perform  aa855-Score-Feature  thru  aa855-Exit.
109000     add   Ws-Domain-Score-1  to  Ws-Domain-Feat-Sum.
109100     move  Lot-Lon         to  Ws-Domain-Val.
109200     set   Dr-Ix  to  2.
109300     perform  aa855-Score-Feature  thru  aa855-Exit.
109400     add   Ws-Domain-Score-1  to  Ws-Domain-Feat-Sum.
109500     move  Lot-Ph           to  Ws-Domain-Val.
109600     set   Dr-Ix  to  3.
109700     perform  aa855-Score-Feature  thru  aa855-Exit.
109800     add   Ws-Domain-Score-1  to  Ws-Domain-Feat-Sum.
109900     move  Lot-Org-Matter   to  Ws-Domain-Val.
110000     set   Dr-Ix  to  4.
110100     perform  aa855-Score-Feature  thru  aa855-Exit.
110200     add   Ws-Domain-Score-1  to  Ws-Domain-Feat-Sum.
110300     compute  Ws-Domain-Score rounded  =
110400             Ws-Domain-Feat-Sum  /  4.
110500 aa853-Exit.  exit.
110600* 
110700*  05/12/25 rcf - modelling desk flagged that a lot with none
110800*                 of R2/RMSE/MAE usable was still scoring a
110900*                 neutral .5, which dressed up a bad metrics
111000*                 read as an average one.  Now it scores zero
111100*                 and bumps Ws-Metric-Warn-Count so the tally
111200*                 shows up on the end-of-run line.
111300* 
111400 aa854-Score-Triplet.
111500     move  zero  to  Ws-Score-Sum  Ws-Wgt-Sum.
111600     if  Ws-R2-For-Score  not = zero
111700         move  Ws-R2-For-Score  to  Ws-Comp-Val
111800         if  Ws-Comp-Val  <  zero
111900             move  zero  to  Ws-Comp-Val.
112000         if  Ws-Comp-Val  >  1
112100             move  1     to  Ws-Comp-Val.
112200         compute  Ws-Score-Sum  =
112300                 Ws-Score-Sum  + ( Ws-Comp-Val  *  Cw-R2-Wgt ).
112400         add  Cw-R2-Wgt  to  Ws-Wgt-Sum.
112500     if  Ws-Rmse-For-Score  not = zero
112600         compute  Ws-Comp-Val rounded  =
112700                 Ws-Rmse-For-Score  /  Cw-Rmse-Cap
112800         if  Ws-Comp-Val  >  1
112900             move  1  to  Ws-Comp-Val.
113000         compute  Ws-Comp-Val  =  1  -  Ws-Comp-Val.
113100         compute  Ws-Score-Sum  =
113200                 Ws-Score-Sum  + ( Ws-Comp-Val  *  Cw-Rmse-Wgt ).
113300         add  Cw-Rmse-Wgt  to  Ws-Wgt-Sum.
113400     if  Ws-Mae-For-Score  not = zero
113500         compute  Ws-Comp-Val rounded  =
113600                 Ws-Mae-For-Score  /  Cw-Mae-Cap
113700         if  Ws-Comp-Val  >  1
113800             move  1  to  Ws-Comp-Val.
113900         compute  Ws-Comp-Val  =  1  -  Ws-Comp-Val.
114000         compute  Ws-Score-Sum  =
114100                 Ws-Score-Sum  + ( Ws-Comp-Val  *  Cw-Mae-Wgt ).
114200         add  Cw-Mae-Wgt  to  Ws-Wgt-Sum.
114300     if  Ws-Wgt-Sum  =  zero
114400         move  zero  to  Ws-Comp-Val
114500         add   1      to  Ws-Metric-Warn-Count
114600     else
114700         compute  Ws-Comp-Val rounded  =
114800                 Ws-Score-Sum  /  Ws-Wgt-Sum.
114900 aa854-Exit.  exit.
115000*
115100*  Scores one domain feature (Dr-Ix selects which Domain-Range
115200*  row) - inside range is a flat 1.0, outside it falls off
115300*  linearly with distance past the boundary, floored at zero.
115400*  Called once per lat/lon/pH/organic-matter feature by Aa853,
115500*  and again by Agrgstr's Aa856 restatement for the U9 scenario
115600*  recompute.
115700*
115800 aa855-Score-Feature.
115900     if  Ws-Domain-Val  >=  Dr-Min (Dr-Ix)
116000             and  Ws-Domain-Val  <=  Dr-Max (Dr-Ix)
116100         move  1  to  Ws-Domain-Score-1
116200         go to  aa855-Exit.
116300     compute  Ws-Domain-Range  =
116400             Dr-Max (Dr-Ix)  -  Dr-Min (Dr-Ix).
116500     if  Ws-Domain-Val  <  Dr-Min (Dr-Ix)
116600         compute  Ws-Domain-Out  =
116700                 Dr-Min (Dr-Ix)  -  Ws-Domain-Val
116800     else
116900         compute  Ws-Domain-Out  =
117000                 Ws-Domain-Val  -  Dr-Max (Dr-Ix).
117100     if  Ws-Domain-Range  =  zero
117200         move  zero  to  Ws-Domain-Score-1
117300         go to  aa855-Exit.
117400     compute  Ws-Domain-Score-1 rounded  =
117500             Ws-Domain-Out  /  Ws-Domain-Range.
117600     if  Ws-Domain-Score-1  >  1
117700         move  1  to  Ws-Domain-Score-1.
117800     compute  Ws-Domain-Score-1  =  1  -  Ws-Domain-Score-1.
117900 aa855-Exit.  exit.
118000* 
118100* ****************************************************************
118200*   U9 - Stress-scenario alternative.                            *
118300* ****************************************************************
118400* 
118500*  Scn-Precip-Factor is not applied here - the sowing-date rule
118600*  (Aa320, called below) only branches on temperature.  The
118700*  adjusted-precipitation figure and the alternative-scenario
118800*  confidence have no home on Recomend-Record, so they are not
118900*  set here either - only Rec-Alt-Scen/Rec-Alt-Sow-Date are.
119000*  22/12/25 agm - AGR-118.  Agrgstr now picks Scn-Precip-Factor
119100*                 back up off Rec-Alt-Scen (Aa399, linear search
119200*                 on Scn-Name since the record keeps the scenario
119300*                 by name, not index) and prints the adjusted
119400*                 precipitation and alternative confidence as
119500*                 report annotations - see Agrgstr's banner at
119600*                 Aa399 for why the recomputed domain score (and
119700*                 so the combined confidence) lands back on
119800*                 Rec-Confidence.
119900 aa860-Scenario-Alt.
120000     divide  Ws-Lot-Seq-No  by  6  giving  Ws-Scn-Mod
120100             remainder  Ws-Scn-Mod.
120200     set  Scn-Ix  to  Ws-Scn-Mod.
120300     set  Scn-Ix  up by  1.
120400     move  Scn-Name (Scn-Ix)  to  Rec-Alt-Scen.
120500     compute  Ws-Adj-Temp  =
120600             Lot-Temp-Media  +  Scn-Temp-Adj (Scn-Ix).
120700     move  Ws-Adj-Temp  to  Ws-Sow-Temp.
120800     perform  aa320-Sowing-Core  thru  aa320-Exit.
120900     move  Wd1-Day    to  Wfd-Day.
121000     move  Wd1-Month  to  Wfd-Month.
121100     move  Wd1-Year   to  Wfd-Year.
121200     move  Ws-Fmt-Date  to  Rec-Alt-Sow-Date.
121300 aa860-Exit.  exit.
121400* 
121500* ****************************************************************
121600*   Date helpers - shared by every rule above, all operating on  *
121700*   the scratch date Ws-Date-1.                                  *
121800* ****************************************************************
121900* 
122000 aa900-Format-Date.
122100     move  Wd1-Day    to  Wfd-Day.
122200     move  Wd1-Month  to  Wfd-Month.
122300     move  Wd1-Year   to  Wfd-Year.
122400 aa900-Exit.  exit.
122500* 
122600*  Day-of-year to Y/M/D, ignoring leap years (the request field
122700*  is clamped to 1-365, so 29 Feb is never addressable by it).
122800* 
122900 aa910-Doy-To-Date.
123000     move  Wdw-Doy  to  Wdw-Cum-Days.
123100     move  "N"  to  Month-Found-Sw.
123200     perform  aa911-Doy-Step  thru  aa911-Exit
123300         varying  Dim-Ix  from  1  by  1
123400         until    Dim-Ix  >  12  or  Month-Found.
123500 aa910-Exit.  exit.
123600* 
123700 aa911-Doy-Step.
123800     if  Wdw-Cum-Days  <=  Dim-Month (Dim-Ix)
123900         move  Dim-Ix         to  Wd1-Month
124000         move  Wdw-Cum-Days   to  Wd1-Day
124100         move  "Y"  to  Month-Found-Sw
124200     else
124300         subtract  Dim-Month (Dim-Ix)  from  Wdw-Cum-Days.
124400 aa911-Exit.  exit.
124500* 
124600*  Add Ws-Add-Days calendar days to Ws-Date-1, one day at a time -
124700*  short-lived counts only (sowing/harvest/window offsets), never
124800*  more than a few hundred days, so the loop cost is trivial.
124900* 
125000 aa920-Add-Days.
125100     perform  aa922-Add-One-Day  thru  aa922-Exit
125200         varying  Ws-Diff-Ctr  from  1  by  1
125300         until    Ws-Diff-Ctr  >  Ws-Add-Days.
125400 aa920-Exit.  exit.
125500*
125600*  Mirror of Aa920 above, stepping backward - shares Ws-Add-Days
125700*  as the day count (no separate Ws-Sub-Days field was added).
125800*
125900 aa921-Sub-Days.
126000     perform  aa923-Sub-One-Day  thru  aa923-Exit
126100         varying  Ws-Diff-Ctr  from  1  by  1
126200         until    Ws-Diff-Ctr  >  Ws-Add-Days.
126300 aa921-Exit.  exit.
126400* 
126500 aa922-Add-One-Day.
126600     perform  aa924-Set-Feb-Days  thru  aa924-Exit.
126700     add  1  to  Wd1-Day.
126800     if  Wd1-Month  =  2
126900         if  Wd1-Day  >  Ws-Feb-Days
127000             move  1  to  Wd1-Day
127100             add   1  to  Wd1-Month
127200     else
127300         if  Wd1-Day  >  Dim-Month (Wd1-Month)
127400             move  1  to  Wd1-Day
127500             add   1  to  Wd1-Month.
127600     if  Wd1-Month  >  12
127700         move  1  to  Wd1-Month
127800         add   1  to  Wd1-Year.
127900 aa922-Exit.  exit.
128000* 
128100 aa923-Sub-One-Day.
128200     subtract  1  from  Wd1-Day.
128300     if  Wd1-Day  <  1
128400         subtract  1  from  Wd1-Month
128500         if  Wd1-Month  <  1
128600             move  12  to  Wd1-Month
128700             subtract  1  from  Wd1-Year.
128800         perform  aa924-Set-Feb-Days  thru  aa924-Exit.
128900         if  Wd1-Month  =  2
129000             move  Ws-Feb-Days        to  Wd1-Day
129100         else
129200             move  Dim-Month (Wd1-Month)  to  Wd1-Day.
129300 aa923-Exit.  exit.
129400* 
129500*  Leap-year test for the current Wd1-Year - divisible by 4, not
129600*  by 100 unless also by 400.  Used only by the day-step helpers,
129700*  never by the Doy conversion (see Aa910's note above).
129800* 
129900 aa924-Set-Feb-Days.
130000     move  28  to  Ws-Feb-Days.
130100     move  "N"  to  Ws-Leap-Switch.
130200     divide  Wd1-Year  by  4  giving  Ws-Doy-Work
130300             remainder  Wdw-Ix.
130400     if  Wdw-Ix  =  zero
130500         move  "Y"  to  Ws-Leap-Switch
130600         divide  Wd1-Year  by  100  giving  Ws-Doy-Work
130700                 remainder  Wdw-Ix
130800         if  Wdw-Ix  =  zero
130900             move  "N"  to  Ws-Leap-Switch
131000             divide  Wd1-Year  by  400  giving  Ws-Doy-Work
131100                     remainder  Wdw-Ix
131200             if  Wdw-Ix  =  zero
131300                 move  "Y"  to  Ws-Leap-Switch.
131400     if  Ws-Leap-Year
131500         move  29  to  Ws-Feb-Days.
131600 aa924-Exit.  exit.
131700* 
131800* ****************************************************************
131900*   Write the Recomend record - on any status but Ok, the        *
132000*   results area is blanked so a careless report read can never  *
132100*   print garbage figures for a failed lot.                      *
132200* ****************************************************************
132300* 
132400 aa990-Write-Recomend.
132500     if  Rec-Status  not = "OK"
132600         move  spaces  to  Rec-Results-Area.
132700     write  Recomend-Record.
132800     if  not Rec-F-Status-Ok
132900         move  Rec-F-Status  to  Error-Code
133000         display  AG005  Error-Code.
133100     add  1  to  Ws-Rec-Count.
133200 aa990-Exit.  exit.
133300* 
133400 aa980-Close-Files.
133500     close  Lote-File  Request-File  Clima-File  Metrics-File
133600            Recomend-File.
133700 aa980-Exit.  exit.
133800* 
