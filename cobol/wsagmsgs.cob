000100* *******************************************
000200*   Error / status messages, Agrorec suite.   *
000300*      System wide SY0nn, module AG0nn.        *
000400* *******************************************
000500*  08/11/25 agm - Created for Agrorec conversion.
000600*  27/11/25 agm - AG007/8 added for the Metrics file, modelling
000700*                 desk keeps forgetting to refresh it.
000800*  05/12/25 rcf - AG009 added for Agrgstr's monthly alert table.
000900*  05/12/25 rcf - AG006/7/8 were narrower than their own message
001000*                 text - widened, nobody had noticed because the
001100*                 tail end only ever scrolled off a wide screen.
001200* 
001300 01  Error-Messages.
001400     03  SY001   pic x(40)
001500         value "SY001 Aborting run - see message above".
001600     03  AG001   pic x(38)
001700         value "AG001 Lote file not found - status =".
001800     03  AG002   pic x(42)
001900         value "AG002 Request file not found - status =".
002000     03  AG003   pic x(40)
002100         value "AG003 Clima file not found - status =".
002200     03  AG004   pic x(42)
002300         value "AG004 Metrics file not found - status =".
002400     03  AG005   pic x(44)
002500         value "AG005 Recomend file could not open - status=".
002600     03  AG006   pic x(44)
002700         value "AG006 Report file could not open - status=".
002800     03  AG007   pic x(58)
002900         value "AG007 Metrics record could not be read,
003000-    " using defaults.".
003100     03  AG008   pic x(45)
003200         value "AG008 Clima table full, extra rows skipped.".
003300     03  AG009   pic x(50)
003400         value "AG009 Monthly table full, extra months
003500-    " skipped.".
003600* 
003700 01  Error-Code              pic 999.
003800* 
