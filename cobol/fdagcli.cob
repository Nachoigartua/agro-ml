000100 fd  Clima-File
000200     label record is standard
000300     record contains 60 characters.
000400 copy "wsagcli.cob".
000500* 
