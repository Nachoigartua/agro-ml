000100* *******************************************
000200*                                           *
000300*   Record Definition For Lote (Field)      *
000400*            Master File                    *
000500*      Uses Lot-Id within Lot-Client-Id      *
000600* *******************************************
000700*  File size 120 bytes.
000800* 
000900*  Lat/Lon, soil analysis and cycle climate means are supplied
001000*  by the agronomy desk from the lab + weather feed extract -
001100*  loaded once per run, never updated by this suite.
001200* 
001300*  04/11/25 agm - Created for Agrorec conversion from the old
001400*                 spreadsheet lot register.
001500*  19/11/25 agm - Added Lot-Yield-Hist for the U3 base-yield
001600*                 comparison asked for by agronomy.
001700*  02/12/25 rcf - Zero Lat and zero Lon together now means
001800*                 "no coordinates on file" - see Aa200.
001900* 
002000 01  Lot-Record.
002100     03  Lot-Id                pic x(8).
002200     03  Lot-Client-Id         pic x(8).
002300     03  Lot-Lat               pic s9(3)v9(4)  comp-3.
002400     03  Lot-Lon               pic s9(3)v9(4)  comp-3.
002500     03  Lot-Surface-Ha        pic s9(5)v99    comp-3.
002600*     ARENOSO/FRANCO/ARCILLOSO
002700     03  Lot-Soil-Type         pic x(10).
002800     03  Lot-Ph                pic s9(2)v9     comp-3.
002900     03  Lot-Org-Matter        pic s9(2)v9     comp-3.
003000     03  Lot-Nitrogen          pic s9(3)v9     comp-3.
003100     03  Lot-Phosphorus        pic s9(3)v9     comp-3.
003200     03  Lot-Potassium         pic s9(3)v9     comp-3.
003300     03  Lot-Temp-Media        pic s9(2)v9     comp-3.
003400     03  Lot-Precip            pic s9(3)v9     comp-3.
003500     03  Lot-Precip-Cycle      pic s9(4)v9     comp-3.
003600     03  Lot-Humidity          pic s9(3)v9     comp-3.
003700     03  Lot-Water-Avail       pic s9(3)v9     comp-3.
003800     03  Lot-Yield-Hist        pic s9(5)v9     comp-3.
003900     03  Filler                pic x(51).
004000* 
004100*  Redefinition used by Aa200-Validate-Request when testing for
004200*  "no coordinates on file" (Lat = 0 and Lon = 0 together).
004300* 
004400 01  Lot-Coord-Test redefines Lot-Record.
004500     03  Filler                pic x(16).
004600     03  LCT-Lat               pic s9(3)v9(4)  comp-3.
004700     03  LCT-Lon               pic s9(3)v9(4)  comp-3.
004800     03  Filler                pic x(92).
004900* 
