000100* *******************************************
000200*                                           *
000300*   Record Definition For Metrics File       *
000400*      Single record, RRN = 1                *
000500* *******************************************
000600*  File size 80 bytes.
000700* 
000800*  Global accuracy figures handed down from the modelling desk
000900*  each time they re-fit the sowing-date model.  Cluster centroid
001000*  and per-cluster accuracy are NOT on this file - see
001100*  wsagclus.cob, which the modelling desk re-keys by hand
001200*  whenever the 10 geographic clusters move (rare - last
001300*  touched for the 2024/2025 campaign).
001400* 
001500*  06/11/25 agm - Created for Agrorec conversion.
001600*  25/11/25 agm - Cluster table moved to wsagclus.cob, was going
001700*                 to be a second file but modelling desk only
001800*                 re-keys it once a season so not worth a file.
001900* 
002000 01  Metrics-Record.
002100     03  Met-R2                pic s9(1)v9(4)  comp-3.
002200     03  Met-Rmse              pic s9(3)v99    comp-3.
002300     03  Met-Mae               pic s9(3)v99    comp-3.
002400     03  Met-Num-Clusters      pic 9(2).
002500     03  Filler                pic x(69).
002600* 
