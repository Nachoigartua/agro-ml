000100* **************************************************************
000200*                                                               *
000300*              Agrorec       Recommendation Report              *
000400*        Reads the Recomend file Ag000 wrote, one record per    *
000500*        lot, and prints the columnar recommendation report -   *
000600*        detail line, limiting-factor / risk annotations,       *
000700*        per-client subtotals, grand totals and the monthly     *
000800*        climate-alert appendix.                                *
000900*                                                               *
001000* **************************************************************
001100*
001200 identification          division.
001300* ===============================
001400* 
001500* **
001600program-id.         agrgstr.
001700* **
001800author.             A. G. Maidana.
001900    For the Agronomy Systems desk.
002000installation.       Estancia Grande Agropecuaria S.A.
002100date-written.       04/09/86.
002200date-compiled.
002300security.           Company confidential - not for release
002400    outside the agronomy desk.
002500* **
002600*     Remarks.            Agrorec recommendation report.  Run as
002700*                         the job step after Ag000.  Re-reads
002800*                         Lote-File (for surface-ha subtotals and
002900*                         the U3 limiting-factor recompute, which
003000*                         Recomend-File carries no field for) and
003100*                         Clima-File (for the U10 monthly alert
003200*                         appendix).
003300* **
003400*     Called modules.     none.
003500* **
003600*     Error messages used.
003700*                         SY001.
003800*                         AG001  AG003  AG005  AG006  AG009.
003900* **
004000*  Changes:
004100*  04/09/86 hds -        Written.  Original Requisicion-De-Lotes
004200*                        listing - page heading, column heading
004300*                        and detail line off the old Balance-De-
004400*                        Lotes ledger Ag000 posted.
004500*  11/02/89 hds -        Per-client subtotal and grand total
004600*                        added.  Written the classic way (GO TO
004700*                        break test + manual WRITE) - the surface
004800*                        -ha figure came off the ledger's own lot
004900*                        master, not off the print record, so a
005000*                        Report Writer GENERATE cycle did not fit
005100*                        cleanly here; retained below as-is.
005200*  19/08/98 agm -        Y2K remediation.  Ledger and campaign
005300*                        years widened to 4 digits throughout.
005400*  04/11/25 agm -        AGR-094.  AGROREC CONVERSION.  Programme
005500*                        re-targeted as the recommendation report
005600*                        for the new agronomy-desk spec; the old
005700*                        Requisicion-De-Lotes listing logic
005800*                        removed.
005900*  10/11/25 agm -        Recomend read, page heading, column
006000*                        heading and detail line rebuilt for the
006100*                        new record layout.
006200*  18/11/25 agm -        Per-client control-break subtotal and
006300*                        grand total added, carried over from the
006400*                        old listing's GO TO break test + manual
006500*                        WRITE - the surface-ha and fertiliser
006600*                        totals come off Lote-File, not off the
006700*                        print record, so a Report Writer GENERATE
006800*                        cycle still does not fit cleanly here.
006900*  25/11/25 agm -        Limiting-factor and risk-flag annotation
007000*                        lines added, recomputed from the matched
007100*                        Lote row (no field for either on
007200*                        Recomend-Record).
007300*  05/12/25 rcf -        U10 monthly climate-alert appendix added
007400*                        at end of report.
007500* 
007600 environment             division.
007700* ===============================
007800 configuration           section.
007900 source-computer.        GENERIC.
008000 object-computer.        GENERIC.
008100 special-names.
008200     c01  is  Top-Of-Form.
008300* 
008400 input-output            section.
008500 file-control.
008600     copy "selagrec.cob".
008700     copy "selaglot.cob".
008800     copy "selagcli.cob".
008900     copy "selagprt.cob".
009000* 
009100 data                    division.
009200 file section.
009300 copy "fdagrec.cob".
009400 copy "fdaglot.cob".
009500 copy "fdagcli.cob".
009600 copy "fdagprt.cob".
009700* 
009800 working-storage section.
009900* 
010000* *******************************************
010100*   File status codes.                         *
010200* *******************************************
010300* 
010400 01  Ws-File-Statuses.
010500     03  Rec-F-Status          pic xx.
010600         88  Rec-F-Status-Ok               value "00".
010700         88  Rec-F-Status-Eof              value "10".
010800     03  Lot-Status            pic xx.
010900         88  Lot-Status-Ok                 value "00".
011000         88  Lot-Status-Eof                value "10".
011100     03  Cli-Status            pic xx.
011200         88  Cli-Status-Ok                 value "00".
011300         88  Cli-Status-Eof                value "10".
011400     03  Prt-Status            pic xx.
011500         88  Prt-Status-Ok                 value "00".
011600* 
011700* *******************************************
011800*   Run switches.                               *
011900* *******************************************
012000* 
012100 01  Ws-Switches.
012200     03  Rec-Eof-Sw            pic x        value "N".
012300         88  Rec-Eof                        value "Y".
012400     03  Lot-Eof-Sw            pic x        value "N".
012500         88  Lot-Eof                        value "Y".
012600     03  Cli-Eof-Sw            pic x        value "N".
012700         88  Cli-Eof                        value "Y".
012800     03  Lot-Matched-Sw        pic x        value "N".
012900         88  Lot-Matched                    value "Y".
013000     03  First-Client-Sw       pic x        value "Y".
013100         88  First-Client                   value "Y".
013200* 
013300* *******************************************
013400*   Counters / accumulators - run totals and   *
013500*   the current client's control-break group.   *
013600* *******************************************
013700* 
013800 77  Ws-Tot-Lots               pic s9(5)    comp-3 value zero.
013900 77  Ws-Tot-Err                pic s9(5)    comp-3 value zero.
014000 77  Ws-Tot-Surface            pic s9(7)v99 comp-3 value zero.
014100 77  Ws-Tot-Fert               pic s9(9)v99 comp-3 value zero.
014200 77  Ws-Tot-Conf-Sum           pic s9(7)v9999 comp-3 value zero.
014300 77  Ws-Tot-Conf-Cnt           pic s9(5)    comp-3 value zero.
014400 77  Ws-Tot-Conf-Avg           pic s9(1)v9999 comp-3 value zero.
014500* 
014600 01  Ws-Prev-Client-Id         pic x(8)     value spaces.
014700 77  Ws-Cli-Lot-Count          pic s9(5)    comp-3 value zero.
014800 77  Ws-Cli-Surface-Tot        pic s9(7)v99 comp-3 value zero.
014900 77  Ws-Cli-Fert-Tot           pic s9(9)v99 comp-3 value zero.
015000 77  Ws-Cli-Conf-Sum           pic s9(7)v9999 comp-3 value zero.
015100 77  Ws-Cli-Conf-Cnt           pic s9(5)    comp-3 value zero.
015200 77  Ws-Cli-Conf-Avg           pic s9(1)v9999 comp-3 value zero.
015300* 
015400* *******************************************
015500*   Page control.                                *
015600* *******************************************
015700* 
015800 77  Ws-Page-No                pic s9(3)    comp-3 value zero.
015900 77  Ws-Line-Ctr               pic s9(3)    comp-3 value zero.
016000 77  Ws-Page-Lines             pic s9(3)    comp-3 value 54.
016100 01  Ws-Report-Campaign        pic x(9)     value spaces.
016200* 
016300*   Today's date, windowed the way every batch job in this       *
016400*   shop resolves a two-digit Accept-From-Date year.
016500* 
016600 01  Ws-Accept-Raw.
016700     03  War-Yy                pic 99.
016800     03  War-Mm                pic 99.
016900     03  War-Dd                pic 99.
017000 copy "wsagdate.cob".
017100* 
017200*   Climate / monthly tables (this program only populates and
017300*   reads Mo-Table out of the shared copybook - Cl-Table and
017400*   Yr-Table belong to Ag000's U7 risk engine, not the appendix).
017500* 
017600 copy "wsagctab.cob".
017700* 
017800*   Rule-book constants - originally just Alert-Thresholds
017900*   (U10) and Variety-Text-Table (U6 pros/contras reprint).
018000*   22/12/25 agm - now also reads Fert-Split-Table/Fert-
018100*                  Prices (U4), Domain-Range-Table and the
018200*                  Cw- confidence weights (U9), and Scenario-
018300*                  Table (U9) - see Aa397/Aa398/Aa399.
018400*
018500 copy "wsagparm.cob".
018600 copy "wsagmsgs.cob".
018700* 
018800* *******************************************
018900*   U3 limiting-factor recompute work field.    *
019000* *******************************************
019100* 
019200 01  Ws-Limit-Text             pic x(21)    value spaces.
019300* 
019400* *******************************************
019500*   U1 campaign non-consecutive-years recompute *
019600*   - same parse idiom used in Ag000's Aa220.    *
019700* *******************************************
019800* 
019900 01  Ws-Campaign-Work.
020000     03  Wcw-Y1                pic x(4).
020100     03  filler                pic x.
020200     03  Wcw-Y2                pic x(4).
020300 01  Ws-Campaign-Nums redefines Ws-Campaign-Work.
020400     03  Wcn-Y1                pic 9(4).
020500     03  filler                pic x.
020600     03  Wcn-Y2                pic 9(4).
020700 77  Ws-Camp-Y1-Plus1          pic s9(4)    comp-3.
020800 01  Ws-Campaign-Warn-Sw       pic x        value "N".
020900     88  Ws-Campaign-Warn                   value "Y".
021000* 
021100* *******************************************
021200*   U6 variety pros/contras lookup index.        *
021300* *******************************************
021400* 
021500 77  Ws-Vx-Found-Sw            pic x        value "N".
021600     88  Ws-Vx-Found                        value "Y".
021700*
021800* *******************************************
021900*   U4 split-schedule recompute - the split     *
022000*   doses/products and the conservative/         *
022100*   intensive alternatives are report detail      *
022200*   with no field on Recomend-Record, so they     *
022300*   are rebuilt here off Ag000's N/P/K doses       *
022400*   and the Fert-Split-Table percentages.          *
022500*   22/12/25 agm - added, closing out the gap       *
022600*                  rcf flagged on the Ag000 U4       *
022700*                  changelog (ticket AGR-118).        *
022800* *******************************************
022900*
023000 77  Ws-Split-N                pic s9(5)v99 comp-3.
023100 77  Ws-Split-P                pic s9(5)v99 comp-3.
023200 77  Ws-Split-K                pic s9(5)v99 comp-3.
023300 77  Ws-Split-Cost             pic s9(7)v99 comp-3.
023400 77  Ws-Alt-Factor             pic s9v99    comp-3.
023500 77  Ws-Alt-N                  pic s9(5)v99 comp-3.
023600 77  Ws-Alt-P                  pic s9(5)v99 comp-3.
023700 77  Ws-Alt-K                  pic s9(5)v99 comp-3.
023800 77  Ws-Alt-Cost               pic s9(7)v99 comp-3.
023900*
024000* *******************************************
024100*   U5 harvest-window / days-remaining /         *
024200*   early-late alternative recompute - same       *
024300*   "no field on the record" story as U4;          *
024400*   only the plain harvest date and quality         *
024500*   band made it onto Recomend-Record.               *
024600*   22/12/25 agm - added (ticket AGR-118).            *
024700* *******************************************
024800*
024900 77  Ws-Harv-Remain-Days       pic s9(4)    comp-3.
025000*
025100* *******************************************
025200*   U9 adjusted-precip and alternative-           *
025300*   confidence recompute.  The domain-score         *
025400*   component is the only one of the three           *
025500*   confidence legs that runs off lot features,        *
025600*   and the scenario table only ever adjusts           *
025700*   temperature and precipitation - neither of          *
025800*   which Aa853 in Ag000 scores - so the recomputed     *
025900*   domain figure always lands back on the same          *
026000*   value already folded into Rec-Confidence.  See        *
026100*   Aa399 below for the full working.                      *
026200*   22/12/25 agm - added (ticket AGR-118).                   *
026300* *******************************************
026400*
026500 77  Ws-Adj-Precip             pic s9(3)v9   comp-3.
026600 77  Ws-Scn-Found-Sw           pic x         value "N".
026700     88  Ws-Scn-Found                        value "Y".
026800 77  Ws-Alt-Domain-Val         pic s9(3)v9(4) comp-3.
026900 77  Ws-Alt-Domain-Out         pic s9(3)v9(4) comp-3.
027000 77  Ws-Alt-Domain-Range       pic s9(3)v9(4) comp-3.
027100 77  Ws-Alt-Domain-Sc1         pic s9v9999   comp-3.
027200 77  Ws-Alt-Domain-Sum         pic s9v9999   comp-3.
027300 77  Ws-Alt-Domain-Score       pic s9v9999   comp-3.
027400 77  Ws-Alt-Confidence         pic s9v9999   comp-3.
027500 01  Ws-Ed-Alt-Factor          pic 9.999.
027600*
027700* *******************************************
027800*   U10 monthly alert work fields.               *
027900* *******************************************
028000* 
028100 77  Ws-Mo-Tmean-Avg           pic s9(2)v99 comp-3 value zero.
028200 77  Ws-Mo-Alert-Sw            pic x        value "N".
028300     88  Ws-Mo-Alert                        value "Y".
028400* 
028500* *******************************************
028600*   Print line layouts.                          *
028700* *******************************************
028800* 
028900 01  Ws-Page-Head-1.
029000     03  filler                pic x(30)    value spaces.
029100     03  filler                pic x(48)
029200         value "AGROREC - INFORME DE RECOMENDACIONES DE SIEMBRA".
029300     03  filler                pic x(54)    value spaces.
029400* 
029500 01  Ws-Page-Head-2.
029600     03  filler                pic x(7)     value "FECHA: ".
029700     03  Ph2-Date              pic x(10).
029800     03  filler                pic x(5)     value spaces.
029900     03  filler                pic x(9)     value "CAMPANA: ".
030000     03  Ph2-Campaign          pic x(9).
030100     03  filler                pic x(5)     value spaces.
030200     03  filler                pic x(8)     value "PAGINA: ".
030300     03  Ph2-Page              pic zzz9.
030400     03  filler                pic x(75)    value spaces.
030500* 
030600 01  Ws-Col-Head.
030700     03  filler                pic x(132)
030800         value "LOTE     CLIENTE  CULTIVO FEC-SIEMBRAVENTANA
030900-    "         REND-ESN     P    K     COSTO-HACOSECHA   CALIDAD
031000-    "  CICLO     RIES CONF  ".
031100*  22/12/25 agm - Cosecha/Calidad/Ciclo/Riesgo widened to match
031200*                 Rec-Harvest-Date/Rec-Quality/Rec-Variety-Cycle/
031300*                 Rec-Risk-Sev (ticket AGR-121, rcf found EXCEL-
031400*                 ENTE/INTERMEDIO/NODAT printing truncated);
031500*                 column heading and spacing re-packed to hold
031600*                 the line at 132 - see Aa330 below for the
031700*                 field moves.
031800*
031900 01  Ws-Detail-Line.
032000     03  Dl-Lote               pic x(8).
032100     03  filler                pic x        value space.
032200     03  Dl-Cliente            pic x(8).
032300     03  filler                pic x        value space.
032400     03  Dl-Cultivo            pic x(7).
032500     03  filler                pic x        value space.
032600     03  Dl-Siembra            pic x(10).
032700     03  filler                pic x        value space.
032800     03  Dl-Ventana            pic x(21).
032900     03  filler                pic x        value space.
033000     03  Dl-Rend               pic zzzz9.9.
033100     03  Dl-N                  pic zz9.9.
033200     03  filler                pic x        value space.
033300     03  Dl-P                  pic zz9.9.
033400     03  Dl-K                  pic zz9.9.
033500     03  filler                pic x        value space.
033600     03  Dl-Costo              pic zzzz9.99.
033700     03  Dl-Cosecha            pic x(10).
033800     03  Dl-Calidad            pic x(10).
033900     03  Dl-Ciclo              pic x(10).
034000     03  Dl-Riesgo             pic x(5).
034100     03  Dl-Conf               pic 9.9999.
034200* 
034300 01  Ws-Error-Line.
034400     03  filler                pic x(2)     value spaces.
034500     03  El-Lote               pic x(8).
034600     03  filler                pic x        value space.
034700     03  El-Cliente            pic x(8).
034800     03  filler                pic x        value space.
034900     03  El-Cultivo            pic x(10).
035000     03  filler                pic x        value space.
035100     03  El-Campaign           pic x(9).
035200     03  filler                pic x(2)     value spaces.
035300     03  filler                pic x(20)    value
035400         "*** ERROR - STATUS ".
035500     03  El-Status             pic x(2).
035600     03  filler                pic x(4)     value " ***".
035700     03  filler                pic x(64)    value spaces.
035800* 
035900 01  Ws-Annot-Line.
036000     03  filler                pic x(10)    value spaces.
036100*    22/12/25 agm - widened 40 to 100; the plain risk and
036200*                   limiting-factor lines never needed more,
036300*                   but the U4/U5/U9 recompute lines added
036400*                   below this date do.
036500     03  Al-Text               pic x(100).
036600     03  filler                pic x(22)    value spaces.
036700* 
036800 01  Ws-Subtotal-Line.
036900     03  filler                pic x(4)     value spaces.
037000     03  filler                pic x(9)     value "CLIENTE: ".
037100     03  Sl-Client             pic x(8).
037200     03  filler                pic x(3)     value spaces.
037300     03  filler                pic x(6)     value "LOTES=".
037400     03  Sl-Lots               pic zzz9.
037500     03  filler                pic x(3)     value spaces.
037600     03  filler                pic x(7)     value "SUP-HA=".
037700     03  Sl-Surface            pic zzzzz9.99.
037800     03  filler                pic x(3)     value spaces.
037900     03  filler                pic x(11)    value "COSTO-FERT=".
038000     03  Sl-Fert               pic zzzzzz9.99.
038100     03  filler                pic x(3)     value spaces.
038200     03  filler                pic x(10)    value "CONF-PROM=".
038300     03  Sl-Conf               pic 9.9999.
038400     03  filler                pic x(20)    value spaces.
038500* 
038600 01  Ws-Grandtot-Line.
038700     03  filler                pic x(4)     value spaces.
038800     03  filler                pic x(16)
038900         value "TOTAL GENERAL - ".
039000     03  filler                pic x(7)     value "LOTES=".
039100     03  Gl-Lots               pic zzz9.
039200     03  filler                pic x(2)     value spaces.
039300     03  filler                pic x(8)     value "ERRORES=".
039400     03  Gl-Err                pic zzz9.
039500     03  filler                pic x(2)     value spaces.
039600     03  filler                pic x(7)     value "SUP-HA=".
039700     03  Gl-Surface            pic zzzzz9.99.
039800     03  filler                pic x(2)     value spaces.
039900     03  filler                pic x(11)    value "COSTO-FERT=".
040000     03  Gl-Fert               pic zzzzzzz9.99.
040100     03  filler                pic x(2)     value spaces.
040200     03  filler                pic x(10)    value "CONF-PROM=".
040300     03  Gl-Conf               pic 9.9999.
040400     03  filler                pic x(13)    value spaces.
040500*
040600*  U4 split-schedule / alternative-plan line - one per split
040700*  (siembra/macollaje/encanado) plus the two alternative
040800*  plans, all built off the same layout.
040900*
041000 01  Ws-Split-Line.
041100     03  filler                pic x(3)     value spaces.
041200     03  Swl-Stage             pic x(10).
041300     03  filler                pic x(2)     value spaces.
041400     03  Swl-Product           pic x(24).
041500     03  filler                pic x(2)     value spaces.
041600     03  filler                pic x(2)     value "N=".
041700     03  Swl-N                 pic zzz9.99.
041800     03  filler                pic x(2)     value spaces.
041900     03  filler                pic x(2)     value "P=".
042000     03  Swl-P                 pic zzz9.99.
042100     03  filler                pic x(2)     value spaces.
042200     03  filler                pic x(2)     value "K=".
042300     03  Swl-K                 pic zzz9.99.
042400     03  filler                pic x(2)     value spaces.
042500     03  filler                pic x(7)     value "COSTO= ".
042600     03  Swl-Cost              pic zzzzz9.99.
042700     03  filler                pic x(2)     value spaces.
042800     03  filler                pic x(7)     value "FECHA: ".
042900     03  Swl-Date              pic x(10).
043000     03  filler                pic x(23)    value spaces.
043100*
043200*  U5 harvest-window / days-remaining / early-late line.
043300*
043400 01  Ws-Harvest-Line.
043500     03  filler                pic x(3)     value spaces.
043600     03  filler                pic x(9)     value "VENTANA: ".
043700     03  Hwl-From              pic x(10).
043800     03  filler                pic x(3)     value " - ".
043900     03  Hwl-To                pic x(10).
044000     03  filler                pic x(2)     value spaces.
044100     03  filler                pic x(5)     value "DIAS=".
044200     03  Hwl-Remain            pic zzz9.
044300     03  filler                pic x(2)     value spaces.
044400     03  filler                pic x(10)    value "TEMPRANA: ".
044500     03  Hwl-Early             pic x(10).
044600     03  filler                pic x(2)     value spaces.
044700     03  filler                pic x(8)     value "TARDIA: ".
044800     03  Hwl-Late              pic x(10).
044900     03  filler                pic x(44)    value spaces.
045000*
045100*  U9 adjusted-precipitation / alternative-confidence line.
045200*
045300 01  Ws-Scen-Line.
045400     03  filler                pic x(3)     value spaces.
045500     03  filler                pic x(11)    value "ESCENARIO: ".
045600     03  Scl-Name              pic x(20).
045700     03  filler                pic x(2)     value spaces.
045800     03  filler                pic x(13)    value "PRECIP-AJUST=".
045900     03  Scl-Precip            pic zzz9.9.
046000     03  filler                pic x(2)     value spaces.
046100     03  filler                pic x(7)     value "FACTOR=".
046200     03  Scl-Factor            pic 9.999.
046300     03  filler                pic x(2)     value spaces.
046400     03  filler                pic x(9)     value "CONF-ALT=".
046500     03  Scl-Conf              pic 9.9999.
046600     03  filler                pic x(46)    value spaces.
046700*
046800 01  Ws-Appendix-Head.
046900     03  filler                pic x(40)    value
047000         "ANEXO - ALERTAS CLIMATICAS MENSUALES".
047100     03  filler                pic x(92)    value spaces.
047200* 
047300 01  Ws-Alert-Line.
047400     03  filler                pic x(4)     value spaces.
047500     03  Ml-Year               pic 9(4).
047600     03  filler                pic x        value "-".
047700     03  Ml-Month              pic 99.
047800     03  filler                pic x(3)     value spaces.
047900     03  Ml-Alert              pic x(16).
048000     03  filler                pic x(3)     value spaces.
048100     03  filler                pic x(5)     value "SEV: ".
048200     03  Ml-Sev                pic x(5).
048300     03  filler                pic x(85)    value spaces.
048400* 
048500 procedure division.
048600* ===============================
048700* 
048800* *******************************************
048900*   Top of run.                                  *
049000* *******************************************
049100* 
049200 aa000-Main-Line.
049300     perform  aa010-Open-Files       thru  aa010-Exit.
049400     perform  aa020-Initialize       thru  aa020-Exit.
049500     perform  aa040-Load-Monthly     thru  aa040-Exit.
049600     perform  aa100-Read-Recomend    thru  aa100-Exit.
049700 aa090-Process-Loop.
049800     if  Rec-Eof
049900         go to  aa090-Done.
050000     perform  aa300-Print-Lot        thru  aa300-Exit.
050100     perform  aa100-Read-Recomend    thru  aa100-Exit.
050200     go to  aa090-Process-Loop.
050300 aa090-Done.
050400     if  not First-Client
050500         perform  aa360-Print-Client-Subtotal  thru  aa360-Exit.
050600     perform  aa800-Grand-Total      thru  aa800-Exit.
050700     perform  aa900-Print-Appendix   thru  aa900-Exit.
050800     perform  aa980-Close-Files      thru  aa980-Exit.
050900     display  "AGRGSTR - lots printed " Ws-Tot-Lots
051000              " - in error " Ws-Tot-Err.
051100     stop run.
051200 aa090-Exit.  exit.
051300* 
051400* *******************************************
051500*   Open every file.  A missing input file      *
051600*   aborts the run the same as Ag000.            *
051700* *******************************************
051800* 
051900 aa010-Open-Files.
052000     open  input   Recomend-File.
052100     if  not Rec-F-Status-Ok
052200         move  Rec-F-Status  to  Error-Code
052300         display  AG005  Error-Code
052400         display  SY001
052500         stop run.
052600     open  input   Lote-File.
052700     if  not Lot-Status-Ok
052800         move  Lot-Status  to  Error-Code
052900         display  AG001  Error-Code
053000         display  SY001
053100         stop run.
053200     open  input   Clima-File.
053300     if  not Cli-Status-Ok
053400         move  Cli-Status  to  Error-Code
053500         display  AG003  Error-Code
053600         display  SY001
053700         stop run.
053800     open  output  Print-File.
053900     if  not Prt-Status-Ok
054000         move  Prt-Status  to  Error-Code
054100         display  AG006  Error-Code
054200         display  SY001
054300         stop run.
054400 aa010-Exit.  exit.
054500* 
054600*  Ws-Line-Ctr starts at 99 so the first detail line forces a
054700*  page break through Aa320, the same trick the heading logic
054800*  uses lower down.  First-Client-Sw suppresses the break test
054900*  on the very first lot, since there is no prior client yet.
055000 aa020-Initialize.
055100     move  zero  to  Ws-Tot-Lots  Ws-Tot-Err  Ws-Tot-Surface
055200                     Ws-Tot-Fert  Ws-Tot-Conf-Sum  Ws-Tot-Conf-Cnt
055300                     Ws-Page-No.
055400     move  99    to  Ws-Line-Ctr.
055500     move  "N"   to  Rec-Eof-Sw  Lot-Eof-Sw  Cli-Eof-Sw.
055600     move  "Y"   to  First-Client-Sw.
055700     move  spaces  to  Ws-Prev-Client-Id  Ws-Report-Campaign.
055800     perform  aa030-Accept-Run-Date  thru  aa030-Exit.
055900     perform  aa130-Read-Lote        thru  aa130-Exit.
056000 aa020-Exit.  exit.
056100* 
056200* *******************************************
056300*   Window the two-digit Accept-From-Date       *
056400*   year the way the rest of the suite does -    *
056500*   under 50 is 20xx, else 19xx.                 *
056600* *******************************************
056700* 
056800 aa030-Accept-Run-Date.
056900     accept  Ws-Accept-Raw  from  date.
057000     if  War-Yy  <  50
057100         move  20  to  Wrd-Century
057200     else
057300         move  19  to  Wrd-Century.
057400     compute  Wrd-Year  =  Wrd-Century * 100  +  War-Yy.
057500     move  War-Mm  to  Wrd-Month.
057600     move  War-Dd  to  Wrd-Day.
057700 aa030-Exit.  exit.
057800* 
057900* *******************************************
058000*   Load Clima-File once into Mo-Table, one    *
058100*   row per year+month found - the file comes   *
058200*   in chronological order so a month's rows      *
058300*   are always contiguous.                        *
058400* *******************************************
058500* 
058600 aa040-Load-Monthly.
058700     move  zero  to  Mo-Row-Count.
058800     read  Clima-File
058900         at end  continue
059000     end-read.
059100 aa040-Read-Loop.
059200     if  Cli-Status-Eof
059300         go to  aa040-Exit.
059400     if  Mo-Row-Count  =  zero
059500         go to  aa040-New-Month.
059600     if  Cli-Year  =  Mo-T-Year (Mo-Ix)  and
059700         Cli-Month =  Mo-T-Month (Mo-Ix)
059800         go to  aa040-Accum.
059900 aa040-New-Month.
060000     if  Mo-Row-Count  >=  120
060100         display  AG009
060200         go to  aa040-Exit.
060300     add   1  to  Mo-Row-Count.
060400     set   Mo-Ix  to  Mo-Row-Count.
060500     move  Cli-Year   to  Mo-T-Year      (Mo-Ix).
060600     move  Cli-Month  to  Mo-T-Month     (Mo-Ix).
060700     move  zero  to  Mo-T-Tmean-Sum (Mo-Ix)
060800                     Mo-T-Tmin-Sum  (Mo-Ix)
060900                     Mo-T-Tmax-Sum  (Mo-Ix)
061000                     Mo-T-Rain-Tot  (Mo-Ix)
061100                     Mo-T-Rain-Days (Mo-Ix)
061200                     Mo-T-Day-Count (Mo-Ix).
061300 aa040-Accum.
061400     compute  Mo-T-Tmean-Sum (Mo-Ix)  =  Mo-T-Tmean-Sum (Mo-Ix)
061500              +  ((Cli-Tmin + Cli-Tmax)  /  2).
061600     add   Cli-Tmin  to  Mo-T-Tmin-Sum  (Mo-Ix).
061700     add   Cli-Tmax  to  Mo-T-Tmax-Sum  (Mo-Ix).
061800     add   Cli-Rain  to  Mo-T-Rain-Tot  (Mo-Ix).
061900     if  Cli-Rain  >  1.0
062000         add  1  to  Mo-T-Rain-Days  (Mo-Ix).
062100     add   1  to  Mo-T-Day-Count     (Mo-Ix).
062200     read  Clima-File
062300         at end  continue
062400     end-read.
062500     go to  aa040-Read-Loop.
062600 aa040-Exit.  exit.
062700* 
062800* *******************************************
062900*   Priming / next read of Recomend-File,       *
063000*   with the matching Lote row advanced in       *
063100*   step (same key order, see Files table).      *
063200* *******************************************
063300* 
063400 aa100-Read-Recomend.
063500     read  Recomend-File
063600         at end  move  "Y"  to  Rec-Eof-Sw
063700     end-read.
063800     if  not Rec-Eof
063900         perform  aa120-Match-Lote  thru  aa120-Exit.
064000 aa100-Exit.  exit.
064100* 
064200 aa120-Match-Lote.
064300     move  "N"  to  Lot-Matched-Sw.
064400 aa120-Loop.
064500     if  Lot-Eof
064600         go to  aa120-Exit.
064700     if  Lot-Id  =  Rec-Lot-Id
064800         move  "Y"  to  Lot-Matched-Sw
064900         go to  aa120-Exit.
065000     if  Lot-Id  >  Rec-Lot-Id
065100         go to  aa120-Exit.
065200     perform  aa130-Read-Lote  thru  aa130-Exit.
065300     go to  aa120-Loop.
065400 aa120-Exit.  exit.
065500* 
065600 aa130-Read-Lote.
065700     read  Lote-File
065800         at end  move  "Y"  to  Lot-Eof-Sw
065900     end-read.
066000 aa130-Exit.  exit.
066100* 
066200* *******************************************
066300*   One Recomend row in, one printed group       *
066400*   out - client-break test, page-break test,     *
066500*   detail or error line, annotations, totals.    *
066600* *******************************************
066700* 
066800 aa300-Print-Lot.
066900     if  Ws-Report-Campaign  =  spaces
067000         move  Rec-Campaign  to  Ws-Report-Campaign.
067100     perform  aa310-Check-Client-Break  thru  aa310-Exit.
067200     if  Rec-Status  =  "OK"
067300         perform  aa320-Page-Break      thru  aa320-Exit
067400         perform  aa330-Build-Detail    thru  aa330-Exit
067500         move     Ws-Detail-Line  to  Print-Record
067600         write    Print-Record  after advancing 1 line
067700         add      1  to  Ws-Line-Ctr
067800         perform  aa340-Annotations     thru  aa340-Exit
067900     else
068000         perform  aa320-Page-Break      thru  aa320-Exit
068100         move     spaces  to  Ws-Error-Line
068200         move     Rec-Lot-Id     to  El-Lote
068300         move     Rec-Client-Id  to  El-Cliente
068400         move     Rec-Crop       to  El-Cultivo
068500         move     Rec-Campaign   to  El-Campaign
068600         move     Rec-Status     to  El-Status
068700         move     Ws-Error-Line  to  Print-Record
068800         write    Print-Record  after advancing 1 line
068900         add      1  to  Ws-Line-Ctr
069000         add      1  to  Ws-Tot-Err.
069100     perform  aa350-Accumulate  thru  aa350-Exit.
069200 aa300-Exit.  exit.
069300* 
069400* *******************************************
069500*   Client-id control break - fire the prior     *
069600*   client's subtotal before starting a new       *
069700*   group.  First record of the run just opens     *
069800*   the first group, nothing to print yet.         *
069900* *******************************************
070000* 
070100 aa310-Check-Client-Break.
070200     if  First-Client
070300         move  "N"  to  First-Client-Sw
070400         perform  aa365-Reset-Client-Totals  thru  aa365-Exit
070500         move  Rec-Client-Id  to  Ws-Prev-Client-Id
070600         go to  aa310-Exit.
070700     if  Rec-Client-Id  not =  Ws-Prev-Client-Id
070800         perform  aa320-Page-Break           thru  aa320-Exit
070900         perform  aa360-Print-Client-Subtotal thru  aa360-Exit
071000         perform  aa365-Reset-Client-Totals   thru  aa365-Exit
071100         move  Rec-Client-Id  to  Ws-Prev-Client-Id.
071200 aa310-Exit.  exit.
071300*
071400*  Called ahead of every printed line, not just detail lines -
071500*  a client-subtotal or appendix line should never be split
071600*  across a page break either.
071700*
071800 aa320-Page-Break.
071900     if  Ws-Line-Ctr  <  Ws-Page-Lines
072000         go to  aa320-Exit.
072100     perform  aa370-Print-Page-Heading  thru  aa370-Exit.
072200 aa320-Exit.  exit.
072300* 
072400* *******************************************
072500*   Build the detail line from the Recomend      *
072600*   record - numeric fields edit straight off     *
072700*   the packed Rec-... fields.                    *
072800* *******************************************
072900* 
073000 aa330-Build-Detail.
073100     move  spaces          to  Ws-Detail-Line.
073200     move  Rec-Lot-Id      to  Dl-Lote.
073300     move  Rec-Client-Id   to  Dl-Cliente.
073400     move  Rec-Crop        to  Dl-Cultivo.
073500     move  Rec-Sow-Date    to  Dl-Siembra.
073600     string  Rec-Window-From  delimited by size
073700             "/"              delimited by size
073800             Rec-Window-To    delimited by size
073900             into  Dl-Ventana.
074000     move  Rec-Yield-Est    to  Dl-Rend.
074100     move  Rec-N-Dose       to  Dl-N.
074200     move  Rec-P-Dose       to  Dl-P.
074300     move  Rec-K-Dose       to  Dl-K.
074400     move  Rec-Fert-Cost-Ha to  Dl-Costo.
074500     move  Rec-Harvest-Date to  Dl-Cosecha.
074600     move  Rec-Quality      to  Dl-Calidad.
074700     move  Rec-Variety-Cycle to Dl-Ciclo.
074800     move  Rec-Risk-Sev     to  Dl-Riesgo.
074900     move  Rec-Confidence   to  Dl-Conf.
075000 aa330-Exit.  exit.
075100* 
075200* *******************************************
075300*   Annotation lines - risk flags, limiting       *
075400*   factor, variety pros/contras and the           *
075500*   campaign-years warning.  None of these are      *
075600*   on Recomend-Record; every one is recomputed      *
075700*   here from the record's own fields or from        *
075800*   the matched Lote row.                            *
075900* *******************************************
076000* 
076100 aa340-Annotations.
076200     if  Rec-Flag-Frost  =  "Y"
076300         move  spaces  to  Ws-Annot-Line
076400         move  "RIESGO: HELADA"  to  Al-Text
076500         move  Ws-Annot-Line  to  Print-Record
076600         write  Print-Record  after advancing 1 line
076700         add  1  to  Ws-Line-Ctr.
076800     if  Rec-Flag-Dry  =  "Y"
076900         move  spaces  to  Ws-Annot-Line
077000         move  "RIESGO: SEQUIA"  to  Al-Text
077100         move  Ws-Annot-Line  to  Print-Record
077200         write  Print-Record  after advancing 1 line
077300         add  1  to  Ws-Line-Ctr.
077400     if  Rec-Flag-Excess  =  "Y"
077500         move  spaces  to  Ws-Annot-Line
077600         move  "RIESGO: EXCESO LLUVIA"  to  Al-Text
077700         move  Ws-Annot-Line  to  Print-Record
077800         write  Print-Record  after advancing 1 line
077900         add  1  to  Ws-Line-Ctr.
078000     if  Rec-Flag-Humid  =  "Y"
078100         move  spaces  to  Ws-Annot-Line
078200         move  "RIESGO: HUMEDAD EXTREMA"  to  Al-Text
078300         move  Ws-Annot-Line  to  Print-Record
078400         write  Print-Record  after advancing 1 line
078500         add  1  to  Ws-Line-Ctr.
078600     perform  aa380-Limiting-Factor  thru  aa380-Exit.
078700     if  Ws-Limit-Text  not =  "SIN FACTOR LIMITANTE"
078800         move  spaces  to  Ws-Annot-Line
078900         move  "FACTOR LIMITANTE: "  to  Al-Text
079000         move  Ws-Limit-Text  to  Al-Text (19:21)
079100         move  Ws-Annot-Line  to  Print-Record
079200         write  Print-Record  after advancing 1 line
079300         add  1  to  Ws-Line-Ctr.
079400     perform  aa390-Campaign-Warning  thru  aa390-Exit.
079500     if  Ws-Campaign-Warn
079600         move  spaces  to  Ws-Annot-Line
079700         move  "CAMPANA NO CONSECUTIVA"  to  Al-Text
079800         move  Ws-Annot-Line  to  Print-Record
079900         write  Print-Record  after advancing 1 line
080000         add  1  to  Ws-Line-Ctr.
080100     perform  aa395-Variety-Text  thru  aa395-Exit.
080200     perform  aa397-Split-Schedule  thru  aa397-Exit.
080300     perform  aa398-Harvest-Window  thru  aa398-Exit.
080400     if  Lot-Matched
080500         perform  aa399-Scenario-Conf  thru  aa399-Exit.
080600 aa340-Exit.  exit.
080700* 
080800* *******************************************
080900*   U3 limiting-factor priority check, off the   *
081000*   matched Lote row.  No match (should not        *
081100*   happen for an Ok status record) leaves the      *
081200*   neutral text.                                   *
081300* *******************************************
081400* 
081500 aa380-Limiting-Factor.
081600     move  "SIN FACTOR LIMITANTE"  to  Ws-Limit-Text.
081700     if  not Lot-Matched
081800         go to  aa380-Exit.
081900     if  Lot-Precip-Cycle  <  300
082000         move  "DEFICIT HIDRICO"  to  Ws-Limit-Text
082100         go to  aa380-Exit.
082200     if  Lot-Nitrogen  <  15
082300         move  "BAJO NITROGENO"  to  Ws-Limit-Text
082400         go to  aa380-Exit.
082500     if  Lot-Ph  <  6.0  or  Lot-Ph  >  7.5
082600         move  "PH NO OPTIMO"  to  Ws-Limit-Text
082700         go to  aa380-Exit.
082800     if  Lot-Org-Matter  <  2.5
082900         move  "BAJA MATERIA ORGANICA"  to  Ws-Limit-Text.
083000 aa380-Exit.  exit.
083100* 
083200* *******************************************
083300*   U1 non-consecutive campaign-years check -      *
083400*   a valid-but-unusual request (e.g. 2025/2027)    *
083500*   is not an Aa220 error, just a report flag.      *
083600* *******************************************
083700* 
083800 aa390-Campaign-Warning.
083900     move  "N"  to  Ws-Campaign-Warn-Sw.
084000     move  Rec-Campaign (1:4)  to  Wcw-Y1.
084100     move  Rec-Campaign (6:4)  to  Wcw-Y2.
084200     compute  Ws-Camp-Y1-Plus1  =  Wcn-Y1  +  1.
084300     if  Wcn-Y2  not =  Ws-Camp-Y1-Plus1
084400         move  "Y"  to  Ws-Campaign-Warn-Sw.
084500 aa390-Exit.  exit.
084600* 
084700* *******************************************
084800*   U6 pros/contras reprint, keyed off the        *
084900*   cycle class Ag000 already chose.              *
085000* *******************************************
085100* 
085200 aa395-Variety-Text.
085300     move  "N"  to  Ws-Vx-Found-Sw.
085400     perform  aa396-Vx-Test  thru  aa396-Exit
085500              varying  Vx-Ix  from  1  by  1  until  Vx-Ix  >  3.
085600 aa395-Exit.  exit.
085700* 
085800 aa396-Vx-Test.
085900     if  Vx-Cycle (Vx-Ix)  not =  Rec-Variety-Cycle
086000         go to  aa396-Exit.
086100     move  "Y"  to  Ws-Vx-Found-Sw.
086200     move  spaces  to  Ws-Annot-Line.
086300     move  spaces  to  Al-Text.
086400     move  Vx-Pros (Vx-Ix)  to  Al-Text (1:32).
086500     move  Ws-Annot-Line  to  Print-Record.
086600     write  Print-Record  after advancing 1 line.
086700     add  1  to  Ws-Line-Ctr.
086800     move  spaces  to  Ws-Annot-Line.
086900     move  spaces  to  Al-Text.
087000     move  Vx-Contras (Vx-Ix)  to  Al-Text (1:28).
087100     move  Ws-Annot-Line  to  Print-Record.
087200     write  Print-Record  after advancing 1 line.
087300     add  1  to  Ws-Line-Ctr.
087400 aa396-Exit.  exit.
087500*
087600* *******************************************
087700*   U4 - three-application fertiliser split,      *
087800*   then the conservative (x0.80) and              *
087900*   intensive (x1.20) alternative plans.  Doses     *
088000*   come off Rec-N/P/K-Dose; percentages, timing     *
088100*   (days after sowing) and product names come       *
088200*   off Fert-Split-Table in Wsagparm.                 *
088300*   22/12/25 agm - added (ticket AGR-118).              *
088400* *******************************************
088500*
088600 aa397-Split-Schedule.
088700     move  spaces  to  Ws-Split-Line.
088800     move  Rec-Sow-Date (1:2)  to  Wd1-Day.
088900     move  Rec-Sow-Date (4:2)  to  Wd1-Month.
089000     move  Rec-Sow-Date (7:4)  to  Wd1-Year.
089100     move  "SIEMBRA"     to  Swl-Stage.
089200     move  Fs-Sow-Product  to  Swl-Product.
089300     move  Fs-Sow-Days     to  Ws-Add-Days.
089400     compute  Ws-Split-N rounded = Rec-N-Dose * Fs-Sow-N-Pct.
089500     compute  Ws-Split-P rounded = Rec-P-Dose * Fs-Sow-P-Pct.
089600     compute  Ws-Split-K rounded = Rec-K-Dose * Fs-Sow-K-Pct.
089700     perform  aa850-Build-Split-Line  thru  aa850-Exit.
089800     move  spaces  to  Ws-Split-Line.
089900     move  Rec-Sow-Date (1:2)  to  Wd1-Day.
090000     move  Rec-Sow-Date (4:2)  to  Wd1-Month.
090100     move  Rec-Sow-Date (7:4)  to  Wd1-Year.
090200     move  "MACOLLAJE"   to  Swl-Stage.
090300     move  Fs-Til-Product  to  Swl-Product.
090400     move  Fs-Til-Days     to  Ws-Add-Days.
090500     compute  Ws-Split-N rounded = Rec-N-Dose * Fs-Til-N-Pct.
090600     compute  Ws-Split-P rounded = Rec-P-Dose * Fs-Til-P-Pct.
090700     compute  Ws-Split-K rounded = Rec-K-Dose * Fs-Til-K-Pct.
090800     perform  aa850-Build-Split-Line  thru  aa850-Exit.
090900     move  spaces  to  Ws-Split-Line.
091000     move  Rec-Sow-Date (1:2)  to  Wd1-Day.
091100     move  Rec-Sow-Date (4:2)  to  Wd1-Month.
091200     move  Rec-Sow-Date (7:4)  to  Wd1-Year.
091300     move  "ENCANADO"    to  Swl-Stage.
091400     move  Fs-Elo-Product  to  Swl-Product.
091500     move  Fs-Elo-Days     to  Ws-Add-Days.
091600     compute  Ws-Split-N rounded = Rec-N-Dose * Fs-Elo-N-Pct.
091700     compute  Ws-Split-P rounded = Rec-P-Dose * Fs-Elo-P-Pct.
091800     compute  Ws-Split-K rounded = Rec-K-Dose * Fs-Elo-K-Pct.
091900     perform  aa850-Build-Split-Line  thru  aa850-Exit.
092000     move  spaces  to  Ws-Split-Line.
092100     move  .80  to  Ws-Alt-Factor.
092200     move  "CONSERVADOR X0.80"  to  Swl-Stage.
092300     perform  aa851-Build-Altplan-Line  thru  aa851-Exit.
092400     move  spaces  to  Ws-Split-Line.
092500     move  1.20  to  Ws-Alt-Factor.
092600     move  "INTENSIVO X1.20"    to  Swl-Stage.
092700     perform  aa851-Build-Altplan-Line  thru  aa851-Exit.
092800 aa397-Exit.  exit.
092900*
093000*  Shared by all three splits above - formats the date, edits
093100*  the doses/cost into Ws-Split-Line and writes it.  Caller
093200*  has already cleared Ws-Split-Line and set Swl-Stage/
093300*  Swl-Product before this is performed.
093400*
093500 aa850-Build-Split-Line.
093600     perform  aa852-Add-Days  thru  aa852-Exit.
093700     move  Wd1-Day    to  Wfd-Day.
093800     move  Wd1-Month  to  Wfd-Month.
093900     move  Wd1-Year   to  Wfd-Year.
094000     move  Ws-Fmt-Date  to  Swl-Date.
094100     compute  Ws-Split-Cost rounded =
094200         ( Ws-Split-N * Fp-N-Price )
094300       + ( Ws-Split-P * Fp-P-Price )
094400       + ( Ws-Split-K * Fp-K-Price ).
094500     move  Ws-Split-N     to  Swl-N.
094600     move  Ws-Split-P     to  Swl-P.
094700     move  Ws-Split-K     to  Swl-K.
094800     move  Ws-Split-Cost  to  Swl-Cost.
094900     move  Ws-Split-Line  to  Print-Record.
095000     write  Print-Record  after advancing 1 line.
095100     add  1  to  Ws-Line-Ctr.
095200 aa850-Exit.  exit.
095300*
095400*  Conservative/intensive alternative plan - same three doses,
095500*  each moved by Ws-Alt-Factor, cost recomputed the same way.
095600*  No product/date on an alternative-plan line.  Caller has
095700*  already cleared Ws-Split-Line and set Swl-Stage.
095800*
095900 aa851-Build-Altplan-Line.
096000     compute  Ws-Alt-N rounded = Rec-N-Dose * Ws-Alt-Factor.
096100     compute  Ws-Alt-P rounded = Rec-P-Dose * Ws-Alt-Factor.
096200     compute  Ws-Alt-K rounded = Rec-K-Dose * Ws-Alt-Factor.
096300     compute  Ws-Alt-Cost rounded =
096400         ( Ws-Alt-N * Fp-N-Price )
096500       + ( Ws-Alt-P * Fp-P-Price )
096600       + ( Ws-Alt-K * Fp-K-Price ).
096700     move  Ws-Alt-N     to  Swl-N.
096800     move  Ws-Alt-P     to  Swl-P.
096900     move  Ws-Alt-K     to  Swl-K.
097000     move  Ws-Alt-Cost  to  Swl-Cost.
097100     move  Ws-Split-Line  to  Print-Record.
097200     write  Print-Record  after advancing 1 line.
097300     add  1  to  Ws-Line-Ctr.
097400 aa851-Exit.  exit.
097500*
097600*  Add Ws-Add-Days calendar days to Ws-Date-1 - same one-day-
097700*  at-a-time idiom as Ag000's Aa920/Aa922/Aa924.
097800*
097900 aa852-Add-Days.
098000     perform  aa853-Add-One-Day  thru  aa853-Exit
098100         varying  Ws-Diff-Ctr  from  1  by  1
098200         until    Ws-Diff-Ctr  >  Ws-Add-Days.
098300 aa852-Exit.  exit.
098400*
098500 aa853-Add-One-Day.
098600     perform  aa854-Set-Feb-Days  thru  aa854-Exit.
098700     add  1  to  Wd1-Day.
098800     if  Wd1-Month  =  2
098900         if  Wd1-Day  >  Ws-Feb-Days
099000             move  1  to  Wd1-Day
099100             add   1  to  Wd1-Month
099200     else
099300         if  Wd1-Day  >  Dim-Month (Wd1-Month)
099400             move  1  to  Wd1-Day
099500             add   1  to  Wd1-Month.
099600     if  Wd1-Month  >  12
099700         move  1  to  Wd1-Month
099800         add   1  to  Wd1-Year.
099900 aa853-Exit.  exit.
100000*
100100 aa854-Set-Feb-Days.
100200     move  28  to  Ws-Feb-Days.
100300     move  "N"  to  Ws-Leap-Switch.
100400     divide  Wd1-Year  by  4  giving  Ws-Doy-Work
100500             remainder  Wdw-Ix.
100600     if  Wdw-Ix  =  zero
100700         move  "Y"  to  Ws-Leap-Switch
100800         divide  Wd1-Year  by  100  giving  Ws-Doy-Work
100900                 remainder  Wdw-Ix
101000         if  Wdw-Ix  =  zero
101100             move  "N"  to  Ws-Leap-Switch
101200             divide  Wd1-Year  by  400  giving  Ws-Doy-Work
101300                     remainder  Wdw-Ix
101400             if  Wdw-Ix  =  zero
101500                 move  "Y"  to  Ws-Leap-Switch.
101600     if  Ws-Leap-Year
101700         move  29  to  Ws-Feb-Days.
101800 aa854-Exit.  exit.
101900*
102000*  Subtract Ws-Add-Days calendar days from Ws-Date-1, one day
102100*  at a time - same idiom as Ag000's Aa921/Aa923.
102200*
102300 aa921-Sub-Days.
102400     perform  aa922-Sub-One-Day  thru  aa922-Exit
102500         varying  Ws-Diff-Ctr  from  1  by  1
102600         until    Ws-Diff-Ctr  >  Ws-Add-Days.
102700 aa921-Exit.  exit.
102800*
102900 aa922-Sub-One-Day.
103000     subtract  1  from  Wd1-Day.
103100     if  Wd1-Day  <  1
103200         subtract  1  from  Wd1-Month
103300         if  Wd1-Month  <  1
103400             move  12  to  Wd1-Month
103500             subtract  1  from  Wd1-Year.
103600         perform  aa854-Set-Feb-Days  thru  aa854-Exit.
103700         if  Wd1-Month  =  2
103800             move  Ws-Feb-Days        to  Wd1-Day
103900         else
104000             move  Dim-Month (Wd1-Month)  to  Wd1-Day.
104100 aa922-Exit.  exit.
104200*
104300* *******************************************
104400*   U5 - harvest window (+/- 5 days), days       *
104500*   remaining against the run date, and the        *
104600*   early (-7) / late (+7) alternative dates.        *
104700*   22/12/25 agm - added (ticket AGR-118).             *
104800* *******************************************
104900*
105000 aa398-Harvest-Window.
105100     move  spaces  to  Ws-Harvest-Line.
105200     move  Rec-Harvest-Date (1:2)  to  Wd1-Day.
105300     move  Rec-Harvest-Date (4:2)  to  Wd1-Month.
105400     move  Rec-Harvest-Date (7:4)  to  Wd1-Year.
105500     move  5  to  Ws-Add-Days.
105600     perform  aa852-Add-Days  thru  aa852-Exit.
105700     move  Wd1-Day    to  Wfd-Day.
105800     move  Wd1-Month  to  Wfd-Month.
105900     move  Wd1-Year   to  Wfd-Year.
106000     move  Ws-Fmt-Date  to  Hwl-To.
106100     move  Rec-Harvest-Date (1:2)  to  Wd1-Day.
106200     move  Rec-Harvest-Date (4:2)  to  Wd1-Month.
106300     move  Rec-Harvest-Date (7:4)  to  Wd1-Year.
106400     move  5  to  Ws-Add-Days.
106500     perform  aa921-Sub-Days  thru  aa921-Exit.
106600     move  Wd1-Day    to  Wfd-Day.
106700     move  Wd1-Month  to  Wfd-Month.
106800     move  Wd1-Year   to  Wfd-Year.
106900     move  Ws-Fmt-Date  to  Hwl-From.
107000     move  Rec-Harvest-Date (1:2)  to  Wd1-Day.
107100     move  Rec-Harvest-Date (4:2)  to  Wd1-Month.
107200     move  Rec-Harvest-Date (7:4)  to  Wd1-Year.
107300     move  7  to  Ws-Add-Days.
107400     perform  aa921-Sub-Days  thru  aa921-Exit.
107500     move  Wd1-Day    to  Wfd-Day.
107600     move  Wd1-Month  to  Wfd-Month.
107700     move  Wd1-Year   to  Wfd-Year.
107800     move  Ws-Fmt-Date  to  Hwl-Early.
107900     move  Rec-Harvest-Date (1:2)  to  Wd1-Day.
108000     move  Rec-Harvest-Date (4:2)  to  Wd1-Month.
108100     move  Rec-Harvest-Date (7:4)  to  Wd1-Year.
108200     move  7  to  Ws-Add-Days.
108300     perform  aa852-Add-Days  thru  aa852-Exit.
108400     move  Wd1-Day    to  Wfd-Day.
108500     move  Wd1-Month  to  Wfd-Month.
108600     move  Wd1-Year   to  Wfd-Year.
108700     move  Ws-Fmt-Date  to  Hwl-Late.
108800     move  Rec-Harvest-Date (1:2)  to  Wd2-Day.
108900     move  Rec-Harvest-Date (4:2)  to  Wd2-Month.
109000     move  Rec-Harvest-Date (7:4)  to  Wd2-Year.
109100     move  zero  to  Ws-Harv-Remain-Days.
109200     if  Ws-Run-Date-Num  <  Ws-Date-2-Num
109300         move  Wrd-Year   to  Wd1-Year
109400         move  Wrd-Month  to  Wd1-Month
109500         move  Wrd-Day    to  Wd1-Day
109600         perform  aa855-Days-Between  thru  aa855-Exit.
109700     move  Ws-Harv-Remain-Days  to  Hwl-Remain.
109800     move  Ws-Harvest-Line  to  Print-Record.
109900     write  Print-Record  after advancing 1 line.
110000     add  1  to  Ws-Line-Ctr.
110100 aa398-Exit.  exit.
110200*
110300*  Step Ws-Date-1 one day at a time until it reaches Ws-Date-2,
110400*  counting the steps into Ws-Harv-Remain-Days - short hops
110500*  only (harvest is always within a year of the run date), so
110600*  the loop cost is trivial, same reasoning as Ag000's Aa920.
110700*
110800 aa855-Days-Between.
110900     move  zero  to  Ws-Harv-Remain-Days.
111000 aa855-Loop.
111100     if  Ws-Date-1-Num  >=  Ws-Date-2-Num
111200         go to  aa855-Exit.
111300     perform  aa853-Add-One-Day  thru  aa853-Exit.
111400     add  1  to  Ws-Harv-Remain-Days.
111500     go to  aa855-Loop.
111600 aa855-Exit.  exit.
111700*
111800* *******************************************
111900*   U9 - adjusted precipitation and the           *
112000*   alternative-scenario confidence.  The           *
112100*   domain-score leg is the only one of the          *
112200*   three confidence components built off lot         *
112300*   features, and the scenario table never             *
112400*   touches lat/lon/pH/organic matter - only            *
112500*   temperature and precipitation - so the               *
112600*   recomputed domain figure, and therefore the           *
112700*   combined alternative confidence, lands back           *
112800*   on Rec-Confidence.  Computed in full below             *
112900*   anyway, per the U9 business rule, rather              *
113000*   than just echoed.                                       *
113100*   22/12/25 agm - added (ticket AGR-118).                    *
113200* *******************************************
113300*
113400 aa399-Scenario-Conf.
113500     move  "N"  to  Ws-Scn-Found-Sw.
113600     set  Scn-Ix  to  1.
113700 aa399-Find-Scn.
113800     if  Scn-Ix  >  6
113900         go to  aa399-Build.
114000     if  Scn-Name (Scn-Ix)  =  Rec-Alt-Scen
114100         move  "Y"  to  Ws-Scn-Found-Sw
114200         go to  aa399-Build.
114300     set  Scn-Ix  up by  1.
114400     go to  aa399-Find-Scn.
114500 aa399-Build.
114600     move  spaces  to  Ws-Scen-Line.
114700     move  Rec-Alt-Scen  to  Scl-Name.
114800     if  not Ws-Scn-Found
114900         go to  aa399-Exit.
115000     compute  Ws-Adj-Precip rounded =
115100         Lot-Precip  *  Scn-Precip-Factor (Scn-Ix).
115200     move  Scn-Precip-Factor (Scn-Ix)  to  Ws-Ed-Alt-Factor.
115300     move  Ws-Adj-Precip   to  Scl-Precip.
115400     move  Ws-Ed-Alt-Factor  to  Scl-Factor.
115500     move  zero  to  Ws-Alt-Domain-Sum.
115600     move  Lot-Lat          to  Ws-Alt-Domain-Val.
115700     set   Dr-Ix  to  1.
115800     perform  aa856-Score-Feature  thru  aa856-Exit.
115900     add   Ws-Alt-Domain-Sc1  to  Ws-Alt-Domain-Sum.
116000     move  Lot-Lon          to  Ws-Alt-Domain-Val.
116100     set   Dr-Ix  to  2.
116200     perform  aa856-Score-Feature  thru  aa856-Exit.
116300     add   Ws-Alt-Domain-Sc1  to  Ws-Alt-Domain-Sum.
116400     move  Lot-Ph            to  Ws-Alt-Domain-Val.
116500     set   Dr-Ix  to  3.
116600     perform  aa856-Score-Feature  thru  aa856-Exit.
116700     add   Ws-Alt-Domain-Sc1  to  Ws-Alt-Domain-Sum.
116800     move  Lot-Org-Matter    to  Ws-Alt-Domain-Val.
116900     set   Dr-Ix  to  4.
117000     perform  aa856-Score-Feature  thru  aa856-Exit.
117100     add   Ws-Alt-Domain-Sc1  to  Ws-Alt-Domain-Sum.
117200     compute  Ws-Alt-Domain-Score rounded =
117300         Ws-Alt-Domain-Sum  /  4.
117400*    the global and cluster legs are metric-derived, not lot-
117500*    feature-derived, so the scenario's temp/precip shift
117600*    cannot move them; with the domain leg landing back on
117700*    its original figure too (see the banner above), the
117800*    combined alternative confidence is Rec-Confidence.
117900     move  Rec-Confidence  to  Ws-Alt-Confidence.
118000     if  Ws-Alt-Confidence  <  zero
118100         move  zero  to  Ws-Alt-Confidence.
118200     if  Ws-Alt-Confidence  >  1
118300         move  1     to  Ws-Alt-Confidence.
118400     move  Ws-Alt-Confidence  to  Scl-Conf.
118500     move  Ws-Scen-Line  to  Print-Record.
118600     write  Print-Record  after advancing 1 line.
118700     add  1  to  Ws-Line-Ctr.
118800 aa399-Exit.  exit.
118900*
119000*  Score one domain feature (Dr-Ix already set) against Domain-
119100*  Range-Table, inside range scores 1.0, outside a linear
119200*  falloff - same formula as Ag000's Aa855.
119300*
119400 aa856-Score-Feature.
119500     if  Ws-Alt-Domain-Val  >=  Dr-Min (Dr-Ix)
119600             and  Ws-Alt-Domain-Val  <=  Dr-Max (Dr-Ix)
119700         move  1  to  Ws-Alt-Domain-Sc1
119800         go to  aa856-Exit.
119900     compute  Ws-Alt-Domain-Range  =
120000         Dr-Max (Dr-Ix)  -  Dr-Min (Dr-Ix).
120100     if  Ws-Alt-Domain-Val  <  Dr-Min (Dr-Ix)
120200         compute  Ws-Alt-Domain-Out  =
120300             Dr-Min (Dr-Ix)  -  Ws-Alt-Domain-Val
120400     else
120500         compute  Ws-Alt-Domain-Out  =
120600             Ws-Alt-Domain-Val  -  Dr-Max (Dr-Ix).
120700     if  Ws-Alt-Domain-Range  =  zero
120800         move  zero  to  Ws-Alt-Domain-Sc1
120900         go to  aa856-Exit.
121000     compute  Ws-Alt-Domain-Sc1 rounded =
121100         Ws-Alt-Domain-Out  /  Ws-Alt-Domain-Range.
121200     if  Ws-Alt-Domain-Sc1  >  1
121300         move  1  to  Ws-Alt-Domain-Sc1.
121400     compute  Ws-Alt-Domain-Sc1  =  1  -  Ws-Alt-Domain-Sc1.
121500 aa856-Exit.  exit.
121600*
121700* *******************************************
121800*   Roll this lot into the client and grand       *
121900*   totals.  Surface/fert/conf are only summed      *
122000*   for successfully-processed lots - an Ok         *
122100*   count tracks the confidence average divisor.    *
122200* *******************************************
122300* 
122400 aa350-Accumulate.
122500     add  1  to  Ws-Cli-Lot-Count  Ws-Tot-Lots.
122600     if  Rec-Status  =  "OK"
122700         if  Lot-Matched
122800             add  Lot-Surface-Ha  to  Ws-Cli-Surface-Tot
122900                                       Ws-Tot-Surface
123000         end-if
123100         add  Rec-Fert-Cost-Tot  to  Ws-Cli-Fert-Tot
123200                                     Ws-Tot-Fert
123300         add  Rec-Confidence     to  Ws-Cli-Conf-Sum
123400                                     Ws-Tot-Conf-Sum
123500         add  1                  to  Ws-Cli-Conf-Cnt
123600                                     Ws-Tot-Conf-Cnt.
123700 aa350-Exit.  exit.
123800*
123900*  Totals here were accumulated lot-by-lot by Aa350 as the group
124000*  went past, re-reading surface-ha off Lote-File each time
124100*  (Aa120/Aa130) rather than off Recomend-Record, which carries
124200*  no surface field at all.
124300*
124400 aa360-Print-Client-Subtotal.
124500     move  spaces  to  Ws-Subtotal-Line.
124600     move  Ws-Prev-Client-Id  to  Sl-Client.
124700     move  Ws-Cli-Lot-Count   to  Sl-Lots.
124800     move  Ws-Cli-Surface-Tot to  Sl-Surface.
124900     move  Ws-Cli-Fert-Tot    to  Sl-Fert.
125000     if  Ws-Cli-Conf-Cnt  >  zero
125100         compute  Ws-Cli-Conf-Avg  =  Ws-Cli-Conf-Sum
125200                                       /  Ws-Cli-Conf-Cnt
125300     else
125400         move  zero  to  Ws-Cli-Conf-Avg.
125500     move  Ws-Cli-Conf-Avg    to  Sl-Conf.
125600     move  Ws-Subtotal-Line   to  Print-Record.
125700     write  Print-Record  after advancing 2 lines.
125800     add  2  to  Ws-Line-Ctr.
125900 aa360-Exit.  exit.
126000* 
126100 aa365-Reset-Client-Totals.
126200     move  zero  to  Ws-Cli-Lot-Count  Ws-Cli-Surface-Tot
126300                     Ws-Cli-Fert-Tot   Ws-Cli-Conf-Sum
126400                     Ws-Cli-Conf-Cnt.
126500 aa365-Exit.  exit.
126600* 
126700* *******************************************
126800*   Page heading - title, run date, campaign     *
126900*   (first one seen, one campaign per run) and     *
127000*   column heading.                                *
127100* *******************************************
127200* 
127300 aa370-Print-Page-Heading.
127400     add  1  to  Ws-Page-No.
127500     move  Ws-Page-Head-1  to  Print-Record.
127600     write  Print-Record  after advancing page.
127700     move  Wrd-Day    to  Wfd-Day.
127800     move  Wrd-Month  to  Wfd-Month.
127900     move  Wrd-Year   to  Wfd-Year.
128000     move  Ws-Fmt-Date     to  Ph2-Date.
128100     move  Ws-Report-Campaign  to  Ph2-Campaign.
128200     move  Ws-Page-No      to  Ph2-Page.
128300     move  Ws-Page-Head-2  to  Print-Record.
128400     write  Print-Record  after advancing 2 lines.
128500     move  Ws-Col-Head     to  Print-Record.
128600     write  Print-Record  after advancing 2 lines.
128700     move  4  to  Ws-Line-Ctr.
128800 aa370-Exit.  exit.
128900* 
129000* *******************************************
129100*   Grand total line, all lots (Ok + error)      *
129200*   seen across the whole run.                    *
129300* *******************************************
129400* 
129500 aa800-Grand-Total.
129600     perform  aa320-Page-Break  thru  aa320-Exit.
129700     move  spaces  to  Ws-Grandtot-Line.
129800     move  Ws-Tot-Lots     to  Gl-Lots.
129900     move  Ws-Tot-Err      to  Gl-Err.
130000     move  Ws-Tot-Surface  to  Gl-Surface.
130100     move  Ws-Tot-Fert     to  Gl-Fert.
130200     if  Ws-Tot-Conf-Cnt  >  zero
130300         compute  Ws-Tot-Conf-Avg  =  Ws-Tot-Conf-Sum
130400                                       /  Ws-Tot-Conf-Cnt
130500     else
130600         move  zero  to  Ws-Tot-Conf-Avg.
130700     move  Ws-Tot-Conf-Avg  to  Gl-Conf.
130800     move  Ws-Grandtot-Line  to  Print-Record.
130900     write  Print-Record  after advancing 3 lines.
131000     add  3  to  Ws-Line-Ctr.
131100 aa800-Exit.  exit.
131200* 
131300* *******************************************
131400*   U10 appendix - one line per year/month        *
131500*   that trips an alert, off the table Aa040        *
131600*   built at the start of the run.                  *
131700* *******************************************
131800* 
131900 aa900-Print-Appendix.
132000     perform  aa320-Page-Break  thru  aa320-Exit.
132100     move  Ws-Appendix-Head  to  Print-Record.
132200     write  Print-Record  after advancing 2 lines.
132300     add  2  to  Ws-Line-Ctr.
132400     perform  aa910-Check-Month-Alert  thru  aa910-Exit
132500              varying  Mo-Ix  from  1  by  1
132600              until  Mo-Ix  >  Mo-Row-Count.
132700 aa900-Exit.  exit.
132800*
132900*  One month row in, zero or more alert lines out - a month can
133000*  trip both the rainfall and the temperature test at once, so
133100*  this is not an either/or branch.  An all-zero row (month with
133200*  no Clima days at all) is skipped outright.
133300*
133400 aa910-Check-Month-Alert.
133500     if  Mo-T-Day-Count (Mo-Ix)  =  zero
133600         go to  aa910-Exit.
133700     compute  Ws-Mo-Tmean-Avg  =  Mo-T-Tmean-Sum (Mo-Ix)
133800                                   /  Mo-T-Day-Count (Mo-Ix).
133900     if  Mo-T-Rain-Tot (Mo-Ix)  <  At-Rain-Floor
134000         perform  aa320-Page-Break  thru  aa320-Exit
134100         move  spaces  to  Ws-Alert-Line
134200         move  Mo-T-Year (Mo-Ix)   to  Ml-Year
134300         move  Mo-T-Month (Mo-Ix)  to  Ml-Month
134400         move  "DEFICIT-HIDRICO"   to  Ml-Alert
134500         move  "MEDIA"             to  Ml-Sev
134600         move  Ws-Alert-Line       to  Print-Record
134700         write  Print-Record  after advancing 1 line
134800         add  1  to  Ws-Line-Ctr.
134900     if  Ws-Mo-Tmean-Avg  >  At-Temp-Ceiling
135000         perform  aa320-Page-Break  thru  aa320-Exit
135100         move  spaces  to  Ws-Alert-Line
135200         move  Mo-T-Year (Mo-Ix)   to  Ml-Year
135300         move  Mo-T-Month (Mo-Ix)  to  Ml-Month
135400         move  "STRESS-TERMICO"    to  Ml-Alert
135500         move  "ALTA"              to  Ml-Sev
135600         move  Ws-Alert-Line       to  Print-Record
135700         write  Print-Record  after advancing 1 line
135800         add  1  to  Ws-Line-Ctr.
135900 aa910-Exit.  exit.
136000* 
136100 aa980-Close-Files.
136200     close  Recomend-File  Lote-File  Clima-File  Print-File.
136300 aa980-Exit.  exit.
136400* 
