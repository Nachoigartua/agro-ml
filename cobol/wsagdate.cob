000100* *******************************************
000200*   Date working-storage for the sowing /    *
000300*   harvest / risk-window calendar math       *
000400*   (U2, U5, U7) - table-driven, no           *
000500*   intrinsic date functions used.  Six       *
000600*   generic date slots are carried so each    *
000700*   rule paragraph has its own scratch area   *
000800*   and none clobber each other mid-lot.      *
000900* *******************************************
001000*  08/11/25 agm - Created for Agrorec conversion.
001100*  23/11/25 agm - Moved from one Work/Alt pair to six generic
001200*                 slots - U9 recomputes U2 and U5 together and
001300*                 kept clobbering the primary sowing date.
001400* 
001500 01  Days-In-Month-Init.
001600     03  filler  pic 99  value 31.
001700     03  filler  pic 99  value 28.
001800     03  filler  pic 99  value 31.
001900     03  filler  pic 99  value 30.
002000     03  filler  pic 99  value 31.
002100     03  filler  pic 99  value 30.
002200     03  filler  pic 99  value 31.
002300     03  filler  pic 99  value 31.
002400     03  filler  pic 99  value 30.
002500     03  filler  pic 99  value 31.
002600     03  filler  pic 99  value 30.
002700     03  filler  pic 99  value 31.
002800* 
002900 01  Days-In-Month-Tbl redefines Days-In-Month-Init.
003000     03  Dim-Month             pic 99  occurs 12 times
003100                                indexed by Dim-Ix.
003200* 
003300*  Six generic Y/M/D work-date slots, each numerically
003400*  redefined so two dates can be compared or subtracted as
003500*  plain 8-digit numbers (Ws-Dn-Ymd).
003600* 
003700 01  Ws-Date-1.
003800     03  Wd1-Year              pic 9(4).
003900     03  Wd1-Month             pic 99.
004000     03  Wd1-Day               pic 99.
004100 01  Ws-Date-1-Num redefines Ws-Date-1   pic 9(8).
004200* 
004300 01  Ws-Date-2.
004400     03  Wd2-Year              pic 9(4).
004500     03  Wd2-Month             pic 99.
004600     03  Wd2-Day               pic 99.
004700 01  Ws-Date-2-Num redefines Ws-Date-2   pic 9(8).
004800* 
004900 01  Ws-Date-3.
005000     03  Wd3-Year              pic 9(4).
005100     03  Wd3-Month             pic 99.
005200     03  Wd3-Day               pic 99.
005300 01  Ws-Date-3-Num redefines Ws-Date-3   pic 9(8).
005400* 
005500 01  Ws-Date-4.
005600     03  Wd4-Year              pic 9(4).
005700     03  Wd4-Month             pic 99.
005800     03  Wd4-Day               pic 99.
005900 01  Ws-Date-4-Num redefines Ws-Date-4   pic 9(8).
006000* 
006100 01  Ws-Date-5.
006200     03  Wd5-Year              pic 9(4).
006300     03  Wd5-Month             pic 99.
006400     03  Wd5-Day               pic 99.
006500 01  Ws-Date-5-Num redefines Ws-Date-5   pic 9(8).
006600* 
006700 01  Ws-Date-6.
006800     03  Wd6-Year              pic 9(4).
006900     03  Wd6-Month             pic 99.
007000     03  Wd6-Day               pic 99.
007100 01  Ws-Date-6-Num redefines Ws-Date-6   pic 9(8).
007200* 
007300 01  Ws-Add-Days              pic s9(3)    comp-3.
007400 01  Ws-Diff-Days             pic s9(4)    comp-3.
007500 01  Ws-Diff-Ctr              pic s9(4)    comp-3.
007600 01  Ws-Leap-Switch           pic x        value "N".
007700     88  Ws-Leap-Year                      value "Y".
007800 01  Ws-Feb-Days              pic 99.
007900* 
008000*  Day-of-year work fields (U2 override, date<->doy).
008100* 
008200 01  Ws-Doy-Work.
008300     03  Wdw-Doy               pic s9(3)    comp-3.
008400     03  Wdw-Cum-Days          pic s9(3)    comp-3.
008500     03  Wdw-Ix                pic s9(2)    comp-3.
008600* 
008700*  Formatted DD-MM-AAAA output field, shared by every rule that
008800*  has to edit a Y/M/D date into one of the Rec-...-Date fields.
008900* 
009000 01  Ws-Fmt-Date.
009100     03  Wfd-Day               pic 99.
009200     03  filler                pic x       value "-".
009300     03  Wfd-Month             pic 99.
009400     03  filler                pic x       value "-".
009500     03  Wfd-Year              pic 9(4).
009600* 
009700*  Today's date, from the Accept From Date statement (used for
009800*  Ws-Remaining and the report page header).
009900* 
010000 01  Ws-Run-Date.
010100     03  Wrd-Year              pic 9(4).
010200     03  Wrd-Month             pic 99.
010300     03  Wrd-Day               pic 99.
010310 01  Ws-Run-Date-Num redefines Ws-Run-Date  pic 9(8).
010320*  22/12/25 agm - added for Agrgstr's U5 days-remaining
010330*                 compare (Aa398/Aa855 in Agrgstr).
010400*
010500 01  Ws-Run-Date-Raw.
010600     03  Wrd-Century           pic 99.
010700     03  Wrd-Yr2               pic 99.
010800     03  Wrd-Mo2               pic 99.
010900     03  Wrd-Dy2               pic 99.
011000* 
