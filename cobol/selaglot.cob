000100*  Select for the Lote (field) master - sequential, sorted by
000200*  client-id then lot-id by the extract job that builds it.
000300*  04/11/25 agm - Created.
000400     select  Lote-File    assign to       LOTES
000500                           organization is sequential
000600                           file status is  Lot-Status.
000700* 
