000100*  Select for the Clima (daily climate history) file -
000200*  chronological, loaded whole into Cl-Table at start of run.
000300*  05/11/25 agm - Created.
000400     select  Clima-File    assign to       CLIMA
000500                           organization is sequential
000600                           file status is  Cli-Status.
000700* 
