000100* *******************************************
000200*                                           *
000300*   Record Definition For Recommendation    *
000400*         Request File                      *
000500*      Matched 1:1 to Lote on Req-Lot-Id     *
000600* *******************************************
000700*  File size 80 bytes.
000800* 
000900*  One request per lot per run - submitted by the agronomist
001000*  ahead of the nightly batch.  Req-Sowing-Doy lets an agronomist
001100*  override the computed sowing date with a field observation.
001200* 
001300*  04/11/25 agm - Created for Agrorec conversion.
001400*  21/11/25 agm - Req-Yield-Target added - zero means "use the
001500*                 per-crop default" per agronomy desk rule.
001600* 
001700 01  Request-Record.
001800     03  Req-Lot-Id            pic x(8).
001900*     TRIGO/SOJA/MAIZ/CEBADA
002000     03  Req-Crop              pic x(10).
002100*     AAAA/AAAA
002200     03  Req-Campaign          pic x(9).
002300     03  Req-Yield-Target      pic s9(5)v9  comp-3.
002400     03  Req-Sowing-Doy        pic s9(3)    comp-3.
002500     03  Filler                pic x(47).
002600* 
