000100 fd  Request-File
000200     label record is standard
000300     record contains 80 characters.
000400 copy "wsagreq.cob".
000500* 
