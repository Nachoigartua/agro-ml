000100* *******************************************
000200*                                           *
000300*   Agrorec Rule-Engine Constants            *
000400*      Per-crop tables, scenario table,      *
000500*      seasonal factors and confidence        *
000600*      weights - all from the agronomy       *
000700*      desk's rule book, Section 4.           *
000800* *******************************************
000900*  These tables replace what used to be four separate lookup
001000*  spreadsheets the agronomists kept on a shared drive.  Loaded
001100*  via Redefines the same way the old chart-of-accounts default
001200*  table was - see wsagclus.cob.
001300* 
001400*  06/11/25 agm - Created for Agrorec conversion.
001500*  20/11/25 agm - Added Cr-Yield-Target-Dflt column, fertiliser
001600*                 module needs a target even with Req-Yield-
001700*                 Target left zero.
001800*  02/12/25 rcf - Added the six stress scenarios (U9) and the
001900*                 seasonal factor tables (U10) asked for by the
002000*                 modelling desk for the appendix.
002100* 
002200* *******************************************
002300*   Per-crop agronomic table - row order is   *
002400*   fixed: 1 Maiz, 2 Soja, 3 Trigo, 4 Cebada.  *
002500* *******************************************
002600* 
002700 01  Crop-Init-Table.
002800     03  Civ-Maiz.
002900         05  filler  pic x(10)      value "MAIZ".
003000*         win start mth
003100         05  filler  pic 99         value 09.
003200*         win start day
003300         05  filler  pic 99         value 01.
003400*         win end mth
003500         05  filler  pic 99         value 10.
003600*         win end day
003700         05  filler  pic 99         value 31.
003800*         density
003900         05  filler  pic s9(3)v9    comp-3 value 18.0.
004000*         row spacing
004100         05  filler  pic s9(3)v9    comp-3 value 52.0.
004200*         yield base
004300         05  filler  pic s9(5)v9    comp-3 value 8500.0.
004400*         N per tonne
004500         05  filler  pic s9(3)v9    comp-3 value 22.0.
004600*         P2O5 base
004700         05  filler  pic s9(3)v9    comp-3 value 40.0.
004800*         K2O base
004900         05  filler  pic s9(3)v9    comp-3 value 35.0.
005000*         days to maturity
005100         05  filler  pic s9(3)      comp-3 value 140.
005200*         yield target dflt
005300         05  filler  pic s9(5)v9    comp-3 value 9000.0.
005400     03  Civ-Soja.
005500         05  filler  pic x(10)      value "SOJA".
005600         05  filler  pic 99         value 10.
005700         05  filler  pic 99         value 15.
005800         05  filler  pic 99         value 12.
005900         05  filler  pic 99         value 15.
006000         05  filler  pic s9(3)v9    comp-3 value 80.0.
006100         05  filler  pic s9(3)v9    comp-3 value 35.0.
006200         05  filler  pic s9(5)v9    comp-3 value 3200.0.
006300         05  filler  pic s9(3)v9    comp-3 value  0.0.
006400         05  filler  pic s9(3)v9    comp-3 value 25.0.
006500         05  filler  pic s9(3)v9    comp-3 value 30.0.
006600         05  filler  pic s9(3)      comp-3 value 125.
006700         05  filler  pic s9(5)v9    comp-3 value 3000.0.
006800     03  Civ-Trigo.
006900         05  filler  pic x(10)      value "TRIGO".
007000         05  filler  pic 99         value 05.
007100         05  filler  pic 99         value 15.
007200         05  filler  pic 99         value 07.
007300         05  filler  pic 99         value 15.
007400         05  filler  pic s9(3)v9    comp-3 value 120.0.
007500         05  filler  pic s9(3)v9    comp-3 value 17.5.
007600         05  filler  pic s9(5)v9    comp-3 value 4500.0.
007700         05  filler  pic s9(3)v9    comp-3 value 28.0.
007800         05  filler  pic s9(3)v9    comp-3 value 35.0.
007900         05  filler  pic s9(3)v9    comp-3 value 25.0.
008000         05  filler  pic s9(3)      comp-3 value 120.
008100         05  filler  pic s9(5)v9    comp-3 value 5000.0.
008200     03  Civ-Cebada.
008300         05  filler  pic x(10)      value "CEBADA".
008400         05  filler  pic 99         value 05.
008500         05  filler  pic 99         value 15.
008600         05  filler  pic 99         value 07.
008700         05  filler  pic 99         value 15.
008800         05  filler  pic s9(3)v9    comp-3 value 120.0.
008900         05  filler  pic s9(3)v9    comp-3 value 17.5.
009000         05  filler  pic s9(5)v9    comp-3 value 3000.0.
009100         05  filler  pic s9(3)v9    comp-3 value 15.0.
009200         05  filler  pic s9(3)v9    comp-3 value 30.0.
009300         05  filler  pic s9(3)v9    comp-3 value 30.0.
009400         05  filler  pic s9(3)      comp-3 value 120.
009500         05  filler  pic s9(5)v9    comp-3 value 3500.0.
009600* 
009700 01  Crop-Table redefines Crop-Init-Table.
009800     03  Crop-Entry occurs 4 times indexed by Cr-Ix.
009900         05  Cr-Code               pic x(10).
010000         05  Cr-Win-St-Mth         pic 99.
010100         05  Cr-Win-St-Day         pic 99.
010200         05  Cr-Win-En-Mth         pic 99.
010300         05  Cr-Win-En-Day         pic 99.
010400         05  Cr-Density            pic s9(3)v9  comp-3.
010500         05  Cr-Row-Spacing        pic s9(3)v9  comp-3.
010600         05  Cr-Yield-Base         pic s9(5)v9  comp-3.
010700         05  Cr-Fert-N-P-Tonne     pic s9(3)v9  comp-3.
010800         05  Cr-Fert-P-Base        pic s9(3)v9  comp-3.
010900         05  Cr-Fert-K-Base        pic s9(3)v9  comp-3.
011000         05  Cr-Harvest-Days       pic s9(3)    comp-3.
011100         05  Cr-Yield-Tgt-Dflt     pic s9(5)v9  comp-3.
011200* 
011300*  Defaults used only if Cr-Ix could not be set (should not
011400*  happen once Aa200 has passed the request - kept as a net).
011500* 
011600 01  Crop-Defaults.
011700     03  Cd-Density            pic s9(3)v9  comp-3 value 60.0.
011800     03  Cd-Row-Spacing        pic s9(3)v9  comp-3 value 35.0.
011900     03  Cd-Yield-Base         pic s9(5)v9  comp-3 value 3000.0.
012000     03  Cd-Fert-N-P-Tonne     pic s9(3)v9  comp-3 value 15.0.
012100     03  Cd-Fert-P-Base        pic s9(3)v9  comp-3 value 30.0.
012200     03  Cd-Fert-K-Base        pic s9(3)v9  comp-3 value 30.0.
012300     03  Cd-Harvest-Days       pic s9(3)    comp-3 value 120.
012400     03  Cd-Yield-Tgt-Dflt     pic s9(5)v9  comp-3 value 3500.0.
012500* 
012600* *******************************************
012700*   Nutrient prices, USD/kg (U4).             *
012800* *******************************************
012900* 
013000 01  Fert-Prices.
013100     03  Fp-N-Price            pic s9(3)v99 comp-3 value 1.10.
013200     03  Fp-P-Price            pic s9(3)v99 comp-3 value 1.60.
013300     03  Fp-K-Price            pic s9(3)v99 comp-3 value 1.20.
013400* 
013500* *******************************************
013600*   Fertiliser split-application schedule     *
013700*   (U4) - percentages as decimal fractions.  *
013800* *******************************************
013900* 
014000 01  Fert-Split-Table.
014100     03  Fs-Sowing.
014200         05  Fs-Sow-N-Pct      pic s9v999   comp-3 value .300.
014300         05  Fs-Sow-P-Pct      pic s9v999   comp-3 value 1.000.
014400         05  Fs-Sow-K-Pct      pic s9v999   comp-3 value .500.
014500         05  Fs-Sow-Days       pic s9(3)    comp-3 value 0.
014600         05  Fs-Sow-Product    pic x(24)
014700             value "FOSFATO DIAMONICO 18-46-0".
014800     03  Fs-Tillering.
014900         05  Fs-Til-N-Pct      pic s9v999   comp-3 value .400.
015000         05  Fs-Til-P-Pct      pic s9v999   comp-3 value .000.
015100         05  Fs-Til-K-Pct      pic s9v999   comp-3 value .300.
015200         05  Fs-Til-Days       pic s9(3)    comp-3 value 30.
015300         05  Fs-Til-Product    pic x(24)    value "UREA 46-0-0".
015400     03  Fs-Elongation.
015500         05  Fs-Elo-N-Pct      pic s9v999   comp-3 value .300.
015600         05  Fs-Elo-P-Pct      pic s9v999   comp-3 value .000.
015700         05  Fs-Elo-K-Pct      pic s9v999   comp-3 value .200.
015800         05  Fs-Elo-Days       pic s9(3)    comp-3 value 60.
015900         05  Fs-Elo-Product    pic x(24)    value "UREA 46-0-0".
016000* 
016100* *******************************************
016200*   Grain-quality temperature bands (U5).     *
016300* *******************************************
016400* 
016500 01  Quality-Bands.
016600     03  Qb-Excel-Lo           pic s9(2)v9  comp-3 value 15.0.
016700     03  Qb-Excel-Hi           pic s9(2)v9  comp-3 value 22.0.
016800     03  Qb-Buena-Lo           pic s9(2)v9  comp-3 value 12.0.
016900     03  Qb-Buena-Hi           pic s9(2)v9  comp-3 value 25.0.
017000* 
017100* *******************************************
017200*   Variety cycle-class water thresholds and  *
017300*   pros/contras text (U6).                   *
017400* *******************************************
017500* 
017600 01  Variety-Thresholds.
017700     03  Vt-Largo-Min          pic s9(3)v9  comp-3 value 120.0.
017800     03  Vt-Interm-Min         pic s9(3)v9  comp-3 value  80.0.
017900* 
018000 01  Variety-Text-Table.
018100     03  Vx-Largo.
018200         05  filler  pic x(10)  value "LARGO".
018300         05  filler  pic x(32)
018400             value "MAYOR POTENCIAL RENDIMIENTO".
018500         05  filler  pic x(28)  value "MAYOR RIESGO CLIMATICO".
018600     03  Vx-Interm.
018700         05  filler  pic x(10)  value "INTERMEDIO".
018800         05  filler  pic x(32)
018900             value "BALANCE RENDIMIENTO/ESTABILIDAD".
019000         05  filler  pic x(28)  value "RENDIMIENTO MODERADO".
019100     03  Vx-Corto.
019200         05  filler  pic x(10)  value "CORTO".
019300         05  filler  pic x(32)  value "MENOR RIESGO CLIMATICO".
019400         05  filler  pic x(28)
019500             value "MENOR POTENCIAL RENDIMIENTO".
019600* 
019700 01  Variety-Text redefines Variety-Text-Table.
019800     03  Vx-Entry occurs 3 times indexed by Vx-Ix.
019900         05  Vx-Cycle          pic x(10).
020000         05  Vx-Pros           pic x(32).
020100         05  Vx-Contras        pic x(28).
020200* 
020300* *******************************************
020400*   U7 climate-risk thresholds.                *
020500* *******************************************
020600* 
020700 01  Risk-Thresholds.
020800     03  Rt-Window-Days        pic s9(3)    comp-3 value 5.
020900     03  Rt-Frost-Tmin         pic s9(2)v9  comp-3 value -2.0.
021000     03  Rt-Dry-Tmax           pic s9(2)v9  comp-3 value 30.0.
021100     03  Rt-Dry-Rh             pic s9(3)v9  comp-3 value 55.0.
021200     03  Rt-Humid-Rh           pic s9(3)v9  comp-3 value 95.0.
021300     03  Rt-Dry-Floor          pic s9(3)v9  comp-3 value 6.0.
021400     03  Rt-Dry-Factor         pic s9v99    comp-3 value 1.5.
021500     03  Rt-Excess-Floor       pic s9(3)v9  comp-3 value 70.0.
021600     03  Rt-Excess-Factor      pic s9(3)v99 comp-3 value 12.0.
021700* 
021800* *******************************************
021900*   U8 confidence-score weights and domain     *
022000*   feature min/max ranges.                    *
022100* *******************************************
022200* 
022300 01  Confidence-Weights.
022400     03  Cw-R2-Wgt             pic s9v99    comp-3 value .60.
022500     03  Cw-Rmse-Wgt           pic s9v99    comp-3 value .25.
022600     03  Cw-Mae-Wgt            pic s9v99    comp-3 value .15.
022700     03  Cw-Rmse-Cap           pic s9(3)v9  comp-3 value 15.0.
022800     03  Cw-Mae-Cap            pic s9(3)v9  comp-3 value 10.0.
022900     03  Cw-Global-Wgt         pic s9v99    comp-3 value .25.
023000     03  Cw-Cluster-Wgt        pic s9v99    comp-3 value .40.
023100     03  Cw-Domain-Wgt         pic s9v99    comp-3 value .35.
023200* 
023300*  Domain (out-of-range) min/max per feature - Lat, Lon, Ph and
023400*  Org-Matter as the spec's minimum feature set.
023500* 
023600 01  Domain-Range-Table.
023700     03  Dr-Lat.
023800         05  filler  pic s9(3)v9(4) comp-3 value -90.0000.
023900         05  filler  pic s9(3)v9(4) comp-3 value  90.0000.
024000     03  Dr-Lon.
024100         05  filler  pic s9(3)v9(4) comp-3 value -180.0000.
024200         05  filler  pic s9(3)v9(4) comp-3 value  180.0000.
024300     03  Dr-Ph.
024400         05  filler  pic s9(2)v9    comp-3 value  4.0.
024500         05  filler  pic s9(2)v9    comp-3 value  9.0.
024600     03  Dr-Mo.
024700         05  filler  pic s9(2)v9    comp-3 value  0.0.
024800         05  filler  pic s9(2)v9    comp-3 value  8.0.
024900* 
025000 01  Domain-Range redefines Domain-Range-Table.
025100     03  Dr-Entry occurs 4 times indexed by Dr-Ix.
025200         05  Dr-Min            pic s9(3)v9(4) comp-3.
025300         05  Dr-Max            pic s9(3)v9(4) comp-3.
025400* 
025500* *******************************************
025600*   U9 stress-scenario table, six named        *
025700*   scenarios chosen round-robin by lot         *
025800*   sequence number mod 6.                      *
025900* *******************************************
026000* 
026100 01  Scenario-Init-Table.
026200     03  Scv-0.
026300         05  filler  pic x(20)    value "SEQUIA SEVERA".
026400         05  filler  pic s9v999   comp-3 value .500.
026500         05  filler  pic s9(2)v9  comp-3 value 4.0.
026600     03  Scv-1.
026700         05  filler  pic x(20)    value "ANO HUMEDO EXTREMO".
026800         05  filler  pic s9v999   comp-3 value 1.600.
026900         05  filler  pic s9(2)v9  comp-3 value -2.0.
027000     03  Scv-2.
027100         05  filler  pic x(20)    value "HELADAS TARDIAS".
027200         05  filler  pic s9v999   comp-3 value 1.000.
027300         05  filler  pic s9(2)v9  comp-3 value -5.0.
027400     03  Scv-3.
027500         05  filler  pic x(20)    value "OLA DE CALOR".
027600         05  filler  pic s9v999   comp-3 value .675.
027700         05  filler  pic s9(2)v9  comp-3 value 5.75.
027800     03  Scv-4.
027900         05  filler  pic x(20)    value "ANO NINA MODERADO".
028000         05  filler  pic s9v999   comp-3 value .725.
028100         05  filler  pic s9(2)v9  comp-3 value 2.75.
028200     03  Scv-5.
028300         05  filler  pic x(20)    value "PRIMAVERA INESTABLE".
028400         05  filler  pic s9v999   comp-3 value 1.400.
028500         05  filler  pic s9(2)v9  comp-3 value .0.
028600* 
028700 01  Scenario-Table redefines Scenario-Init-Table.
028800     03  Scn-Entry occurs 6 times indexed by Scn-Ix.
028900         05  Scn-Name          pic x(20).
029000         05  Scn-Precip-Factor pic s9v999   comp-3.
029100         05  Scn-Temp-Adj      pic s9(2)v9  comp-3.
029200* 
029300* *******************************************
029400*   U10 seasonal factor tables, month 1-12.    *
029500* *******************************************
029600* 
029700 01  Season-Temp-Init.
029800     03  filler pic s9v99 comp-3 value 1.15.
029900     03  filler pic s9v99 comp-3 value 1.10.
030000     03  filler pic s9v99 comp-3 value 1.05.
030100     03  filler pic s9v99 comp-3 value 1.00.
030200     03  filler pic s9v99 comp-3 value 0.95.
030300     03  filler pic s9v99 comp-3 value 0.85.
030400     03  filler pic s9v99 comp-3 value 0.80.
030500     03  filler pic s9v99 comp-3 value 0.85.
030600     03  filler pic s9v99 comp-3 value 0.90.
030700     03  filler pic s9v99 comp-3 value 0.95.
030800     03  filler pic s9v99 comp-3 value 1.05.
030900     03  filler pic s9v99 comp-3 value 1.15.
031000* 
031100 01  Season-Temp-Factors redefines Season-Temp-Init.
031200     03  Stf-Month             pic s9v99 comp-3 occurs 12 times.
031300* 
031400 01  Season-Precip-Init.
031500     03  filler pic s9v9  comp-3 value 1.3.
031600     03  filler pic s9v9  comp-3 value 1.2.
031700     03  filler pic s9v9  comp-3 value 1.1.
031800     03  filler pic s9v9  comp-3 value 0.9.
031900     03  filler pic s9v9  comp-3 value 0.8.
032000     03  filler pic s9v9  comp-3 value 0.7.
032100     03  filler pic s9v9  comp-3 value 0.7.
032200     03  filler pic s9v9  comp-3 value 0.8.
032300     03  filler pic s9v9  comp-3 value 0.9.
032400     03  filler pic s9v9  comp-3 value 1.1.
032500     03  filler pic s9v9  comp-3 value 1.2.
032600     03  filler pic s9v9  comp-3 value 1.3.
032700* 
032800 01  Season-Precip-Factors redefines Season-Precip-Init.
032900     03  Spf-Month             pic s9v9  comp-3 occurs 12 times.
033000* 
033100* *******************************************
033200*   U10 monthly alert thresholds.               *
033300* *******************************************
033400* 
033500 01  Alert-Thresholds.
033600     03  At-Rain-Floor         pic s9(3)v9  comp-3 value 50.0.
033700     03  At-Temp-Ceiling       pic s9(2)v9  comp-3 value 28.0.
033800* 
