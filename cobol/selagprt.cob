000100*  Select for the 132-col print file - line sequential, same
000200*  habit as the rest of the suite's reports (selprint.cob).
000300*  10/11/25 agm - Created.
000400     select  Print-File    assign to       REPORT
000500                           organization is line sequential
000600                           file status is  Prt-Status.
000700* 
