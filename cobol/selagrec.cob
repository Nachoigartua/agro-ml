000100*  Select for the Recomend (recommendation) output file -
000200*  written by Ag000 in request-file order, read by Agrgstr.
000300*  07/11/25 agm - Created.
000400     select  Recomend-File assign to       RECOMEND
000500                           organization is sequential
000600                           file status is  Rec-F-Status.
000700* 
