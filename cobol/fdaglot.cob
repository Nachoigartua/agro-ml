000100 fd  Lote-File
000200     label record is standard
000300     record contains 120 characters.
000400 copy "wsaglot.cob".
000500* 
