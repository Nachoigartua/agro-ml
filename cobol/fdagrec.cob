000100 fd  Recomend-File
000200     label record is standard
000300     record contains 200 characters.
000400 copy "wsagrec.cob".
000500* 
